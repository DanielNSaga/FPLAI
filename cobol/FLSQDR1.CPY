000100******************************************************************
000200*                                                                *
000300*    C O P Y   F L S Q D R 1                                     *
000400*    SOLICITUD DE OPTIMIZACION DE PLANTILLA (FLTR1B01)           *
000500*    UN REGISTRO CABECERA MAS 15 IDENTIFICADORES DE JUGADOR      *
000600*                                                                *
000700******************************************************************
000800 01  FL-SQUAD-REQ-REC.
000900     05  FL-RQ-BUDGET                PIC 9(03)V9.
001000     05  FL-RQ-TRANSFERS             PIC 9(02).
001100     05  FL-RQ-PLAYER-ID             PIC 9(06) OCCURS 15 TIMES.
001200     05  FILLER                      PIC X(05).
