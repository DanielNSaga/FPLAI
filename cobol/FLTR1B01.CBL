000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400* FECHA       : 18/09/1996                                       *
000500* PROGRAMADOR : M. FLORES LEIVA                                  *
000600* APLICACION  : QUINIELA FANTASY DE LA LIGA                      *
000700* PROGRAMA    : FLTR1B01                                         *
000800* TIPO        : PROCESO BATCH                                    *
000900* DESCRIPCION : A PARTIR DE LA PLANTILLA ACTUAL Y DEL            *
001000*             : PRESUPUESTO/TRANSFERENCIAS DISPONIBLES, GENERA   *
001100*             : Y APLICA LAS MEJORES TRANSFERENCIAS POSIBLES     *
001200*             : Y EMITE EL REPORTE DE PLANTILLA OPTIMIZADA.      *
001300* ARCHIVOS    : CTLIN, SQUADRQ, PLAYERIN, TEAMFILE               *
001400*             : (ENTRADA)                                        *
001500*             : RPTFILE (SALIDA - REPORTE)                       *
001600* ACCION (ES) : LEE, GENERA, ORDENA, APLICA,                     *
001700*             : RECORTA, IMPRIME                                 *
001800* INSTALADO   : DEPTO. DE SISTEMAS                               *
001900* BPM/RATIONAL: N/A                                              *
002000* NOMBRE      : OPTIMIZADOR DE PLANTILLA FANTASY                 *
002100* DESCRIPCION : RECIBE DE FLPR1B01 (VIA CTLIN) LOS TOTALES       *
002200*             : DE CONTROL DE LA CORRIDA DE PROYECCION Y         *
002300*             : PRODUCE EL REPORTE FINAL DE LA JORNADA, PARA     *
002400*             : AUDITORIA DE LA ETAPA DE PROYECCION.             *
002500*                                                                *
002600*                                                                *
002700*                                                                *
002800******************************************************************
002900*                                                                *
003000*    B I T A C O R A   D E   C A M B I O S                       *
003100*                                                                *
003200*    FECHA      PROGRAMADOR   No.SOLIC.   DESCRIPCION            *
003300*    ---------- ------------- ----------- ----------------------*
003400*    18/09/1996 MFLG          S-0740-96   VERSION INICIAL DEL    *
003500*                                         OPTIMIZADOR DE         *
003600*                                         PLANTILLA              *
003700*    05/02/1997 MFLG          S-0061-97   SE AGREGA EL TOPE DE   *
003800*                                         TRES JUGADORES POR     *
003900*                                         CLUB EN LA PLANTILLA   *
004000*    21/08/1997 JCAL          S-0498-97   SE CORRIGE EL ORDEN DE *
004100*                                         PRIORIDAD DE LOS       *
004200*                                         CANDIDATOS DE CAMBIO   *
004300*    17/09/1998 RTZM          S-0601-98   REVISION PREVIA AL     *
004400*                                         CAMBIO DE SIGLO; SE    *
004500*                                         AMPLIA LA JORNADA A    *
004600*                                         CUATRO DIGITOS CON     *
004700*                                         SIGLO EXPLICITO (Y2K), *
004800*                                         MISMO AJUSTE HECHO EN  *
004900*                                         FLPR1B01               *
005000*    05/01/1999 RTZM          S-0015-99   PRUEBAS DE PASO DE     *
005100*                                         SIGLO SATISFACTORIAS  *
005200*    11/05/2000 MFLG          S-0233-00   SE CAMBIA EL ORDENA-   *
005300*                                         MIENTO DE CANDIDATOS A *
005400*                                         UTILITARIO SORT EN VEZ *
005500*                                         DE TABLA EN MEMORIA    *
005600*    09/03/2004 PEDR          S-0140-04   SE AGREGA EL RECORTE   *
005700*                                         DE PLANTILLA POR       *
005800*                                         POSICION AL FINAL DE   *
005900*                                         LA CORRIDA             *
006000*    19/12/2022 PEDR          S-0510-22   SE AMPLIAN LOS         *
006100*                                         COMENTARIOS DE CADA    *
006200*                                         ETAPA DE GENERACION,   *
006300*                                         FILTRADO Y APLICACION  *
006400*                                         DE TRANSFERENCIAS, A   *
006500*                                         PETICION DE AUDITORIA  *
006600*                                         INTERNA                *
006700*                                                                *
006800******************************************************************
006900 PROGRAM-ID.    FLTR1B01.
007000 AUTHOR.        M. FLORES LEIVA.
007100 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
007200 DATE-WRITTEN.  18/09/1996.
007300 DATE-COMPILED.
007400 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
007500******************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-390.
007900 OBJECT-COMPUTER. IBM-390.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400*--> ARCHIVO PUENTE RECIBIDO DE FLPR1B01 CON LOS TOTALES DE
008500*--> CONTROL DE LA CORRIDA DE PROYECCION DE LA JORNADA.
008600     SELECT CTLIN     ASSIGN TO CTLIN
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS FS-CTLIN FSE-CTLIN.
008900*--> SOLICITUD DE OPTIMIZACION: PLANTILLA ACTUAL DEL MANAGER,
009000*--> PRESUPUESTO Y TRANSFERENCIAS DISPONIBLES.
009100     SELECT SQUADRQ   ASSIGN TO SQUADRQ
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS FS-SQUADRQ FSE-SQUADRQ.
009400*--> MERCADO DE JUGADORES YA CON LA PREDICCION DE FLPR1B01.
009500     SELECT PLAYERIN  ASSIGN TO PLAYERIN
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS FS-PLAYERIN FSE-PLAYERIN.
009800*--> MAESTRO DE EQUIPOS DE LA LIGA.
009900     SELECT TEAMFILE  ASSIGN TO TEAMFILE
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS FS-TEAMFILE FSE-TEAMFILE.
010200*--> ARCHIVO DE TRABAJO QUE RECIBE LOS CANDIDATOS YA ORDENADOS
010300*--> POR EL UTILITARIO SORT.
010400     SELECT CANDSRT   ASSIGN TO CANDSRT
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS FS-CANDSRT FSE-CANDSRT.
010700*--> REPORTE FINAL DE LA JORNADA PARA AUDITORIA DE LA ETAPA.
010800     SELECT RPTFILE   ASSIGN TO RPTFILE
010900         ORGANIZATION IS LINE SEQUENTIAL
011000         FILE STATUS IS FS-RPTFILE FSE-RPTFILE.
011100******************************************************************
011200 DATA DIVISION.
011300 FILE SECTION.
011400*--> LAYOUT DEL REGISTRO PUENTE, COMPARTIDO CON FLPR1B01.
011500 FD  CTLIN
011600     LABEL RECORDS ARE STANDARD
011700     RECORDING MODE IS F.
011800     COPY FLCTRL1.
011900*--> LAYOUT DE LA SOLICITUD DE OPTIMIZACION DEL MANAGER.
012000 FD  SQUADRQ
012100     LABEL RECORDS ARE STANDARD
012200     RECORDING MODE IS F.
012300     COPY FLSQDR1.
012400*--> LAYOUT COMUN DE JUGADOR, COMPARTIDO CON FLPR1B01.
012500 FD  PLAYERIN
012600     LABEL RECORDS ARE STANDARD
012700     RECORDING MODE IS F.
012800     COPY FLPLAY1.
012900*--> LAYOUT DE EQUIPO, COMPARTIDO CON FLPR1B01.
013000 FD  TEAMFILE
013100     LABEL RECORDS ARE STANDARD
013200     RECORDING MODE IS F.
013300     COPY FLTEAM1.
013400*--> ARCHIVO DE TRABAJO QUE RECIBE LOS CANDIDATOS DE CAMBIO YA
013500*--> ORDENADOS POR EL UTILITARIO SORT.
013600 SD  CANDFILE.
013700 01  CND-SORT-REC.
013800     05  CND-DIF-PUNTOS          PIC S9(03)V99.
013900     05  CND-DIF-COSTO           PIC S9(03)V9.
014000     05  CND-IX-SAL              PIC 9(02).
014100     05  CND-IX-JUG              PIC 9(03).
014200     05  FILLER                  PIC X(05).
014300*--> LAYOUT DEL CANDIDATO YA ORDENADO POR EL SORT.
014400 FD  CANDSRT
014500     LABEL RECORDS ARE STANDARD
014600     RECORDING MODE IS F.
014700 01  CNG-SORT-REC.
014800     05  CNG-DIF-PUNTOS          PIC S9(03)V99.
014900     05  CNG-DIF-COSTO           PIC S9(03)V9.
015000     05  CNG-IX-SAL              PIC 9(02).
015100     05  CNG-IX-JUG              PIC 9(03).
015200     05  FILLER                  PIC X(05).
015300*--> LINEA DE IMPRESION GENERICA DEL REPORTE FINAL.
015400 FD  RPTFILE
015500     LABEL RECORDS ARE OMITTED
015600     RECORDING MODE IS F.
015700*--> LINEA GENERICA DEL REPORTE, UNA SOLA IMAGEN PARA TODOS LOS
015800*--> TIPOS DE RENGLON QUE SE LE ENVIAN POR FROM AL IMPRIMIR.
015900 01  IMP-LINEA-REPORTE           PIC X(132).
016000******************************************************************
016100 WORKING-STORAGE SECTION.
016200*--> AREA DE ESTADO DE ARCHIVOS Y DE LLAMADA AL MODULO DE ABEND
016300*--> DE ARCHIVO, IGUAL AL PATRON USADO EN EL RESTO DE LA CASA.
016400 01  WKS-FS-STATUS.
016500     05  FS-CTLIN                PIC X(02).
016600     05  FSE-CTLIN.
016700         10  FSE-CI-RETURN       PIC S9(4) COMP-5.
016800         10  FSE-CI-FUNCTION     PIC S9(4) COMP-5.
016900         10  FSE-CI-FEEDBACK     PIC S9(4) COMP-5.
017000     05  FS-SQUADRQ              PIC X(02).
017100     05  FSE-SQUADRQ.
017200         10  FSE-SQ-RETURN       PIC S9(4) COMP-5.
017300         10  FSE-SQ-FUNCTION     PIC S9(4) COMP-5.
017400         10  FSE-SQ-FEEDBACK     PIC S9(4) COMP-5.
017500     05  FS-PLAYERIN             PIC X(02).
017600     05  FSE-PLAYERIN.
017700         10  FSE-PI-RETURN       PIC S9(4) COMP-5.
017800         10  FSE-PI-FUNCTION     PIC S9(4) COMP-5.
017900         10  FSE-PI-FEEDBACK     PIC S9(4) COMP-5.
018000     05  FS-TEAMFILE             PIC X(02).
018100     05  FSE-TEAMFILE.
018200         10  FSE-TM-RETURN       PIC S9(4) COMP-5.
018300         10  FSE-TM-FUNCTION     PIC S9(4) COMP-5.
018400         10  FSE-TM-FEEDBACK     PIC S9(4) COMP-5.
018500     05  FS-CANDSRT              PIC X(02).
018600     05  FSE-CANDSRT.
018700         10  FSE-CS-RETURN       PIC S9(4) COMP-5.
018800         10  FSE-CS-FUNCTION     PIC S9(4) COMP-5.
018900         10  FSE-CS-FEEDBACK     PIC S9(4) COMP-5.
019000     05  FS-RPTFILE              PIC X(02).
019100     05  FSE-RPTFILE.
019200         10  FSE-RP-RETURN       PIC S9(4) COMP-5.
019300         10  FSE-RP-FUNCTION     PIC S9(4) COMP-5.
019400         10  FSE-RP-FEEDBACK     PIC S9(4) COMP-5.
019500     05  PROGRAMA                PIC X(08) VALUE 'FLTR1B01'.
019600     05  ARCHIVO                 PIC X(08).
019700     05  ACCION                  PIC X(08).
019800     05  LLAVE                   PIC X(20).
019900     05  WKS-FS-CICLO            PIC 9(02) COMP.
020000     05  FILLER                  PIC X(04).
020100*--> BANDERAS DE FIN DE ARCHIVO DE CADA ENTRADA Y DE VALIDEZ
020200*--> DE LA SOLICITUD RECIBIDA.
020300 01  WKS-INDICADORES.
020400     05  FIN-CTLIN               PIC X(01)    VALUE 'N'.
020500         88  HAY-FIN-CTLIN                    VALUE 'S'.
020600     05  FIN-SQUADRQ             PIC X(01)    VALUE 'N'.
020700         88  HAY-FIN-SQUADRQ                  VALUE 'S'.
020800     05  FIN-PLAYERIN            PIC X(01)    VALUE 'N'.
020900         88  HAY-FIN-PLAYERIN                 VALUE 'S'.
021000     05  FIN-TEAMFILE            PIC X(01)    VALUE 'N'.
021100         88  HAY-FIN-TEAMFILE                 VALUE 'S'.
021200     05  FIN-CANDSRT             PIC X(01)    VALUE 'N'.
021300         88  HAY-FIN-CANDSRT                  VALUE 'S'.
021400     05  WKS-SOLICITUD-OK        PIC X(01)    VALUE 'S'.
021500         88  SOLICITUD-VALIDA                 VALUE 'S'.
021600     05  FILLER                  PIC X(04).
021700*--> TABLA DE EQUIPOS, MAXIMO 20 CLUBES, CON EL CONTADOR DE
021800*--> JUGADORES DE CADA CLUB EN LA PLANTILLA ACTUAL.
021900 77  WKS-TOT-EQUIPOS             PIC 9(02) COMP VALUE ZERO.
022000*--> MAESTRO DE EQUIPOS EN MEMORIA, CON EL CONTEO DE JUGADORES
022100*--> DE CADA CLUB EN LA PLANTILLA ACTUAL.
022200 01  WKS-TABLA-EQUIPOS.
022300     05  WKS-EQUIPO OCCURS 20 TIMES.
022400         10  EQ-CODE             PIC 9(04).
022500         10  EQ-NAME             PIC X(20).
022600         10  EQ-SHORT            PIC X(05).
022700         10  EQ-CONTEO-PLANTILLA PIC 9(02) COMP.
022800         10  FILLER              PIC X(05).
022900*--> TABLA DEL MERCADO DE JUGADORES, YA CON LA PREDICCION
023000*--> CALCULADA POR FLPR1B01 (ARCHIVO PLAYERIN DE ESTA ETAPA).
023100 77  WKS-TOT-JUGADORES           PIC 9(03) COMP VALUE ZERO.
023200*--> MERCADO DE JUGADORES EN MEMORIA, YA CON LA PREDICCION
023300*--> DE FLPR1B01 PARA ESTA JORNADA.
023400 01  WKS-TABLA-JUGADORES.
023500     05  WKS-JUGADOR OCCURS 700 TIMES.
023600         10  JUG-ID              PIC 9(06).
023700         10  JUG-PRIMER-NOMBRE   PIC X(15).
023800         10  JUG-APELLIDO        PIC X(15).
023900         10  JUG-POSICION        PIC 9(01).
024000         10  JUG-EQUIPO          PIC 9(04).
024100         10  JUG-COSTO           PIC 9(03)V9.
024200         10  JUG-PREDICCION      PIC S9(03)V99.
024300         10  FILLER              PIC X(05).
024400*--> LA PLANTILLA DE 15 JUGADORES SOLICITADA, CON EL INDICADOR
024500*--> DE SELECCION FINAL DEL RECORTE POR POSICION.
024600 01  WKS-TABLA-PLANTILLA.
024700     05  WKS-PLANTILLA-JUG OCCURS 15 TIMES.
024800         10  PLN-ID              PIC 9(06).
024900         10  PLN-PRIMER-NOMBRE   PIC X(15).
025000         10  PLN-APELLIDO        PIC X(15).
025100         10  PLN-POSICION        PIC 9(01).
025200         10  PLN-EQUIPO          PIC 9(04).
025300         10  PLN-COSTO           PIC 9(03)V9.
025400         10  PLN-PREDICCION      PIC S9(03)V99.
025500         10  PLN-SELECCIONADA    PIC X(01)    VALUE 'N'.
025600             88  PLN-ES-FINAL                 VALUE 'S'.
025700         10  FILLER              PIC X(05).
025800*--> TABLA DE TRANSFERENCIAS YA APLICADAS, PARA LA SECCION 2
025900*--> DEL REPORTE (MAXIMO UNA POR CASILLA DE LA PLANTILLA).
026000 77  WKS-TOT-TRANSF-APLIC        PIC 9(02) COMP VALUE ZERO.
026100*--> UNA CASILLA POR TRANSFERENCIA APLICADA, PARA LA SECCION 2
026200*--> DEL REPORTE FINAL.
026300 01  WKS-TABLA-TRANSF-APLIC.
026400     05  WKS-TRANSF-APLIC OCCURS 15 TIMES.
026500         10  TA-SALE-PRIMER      PIC X(15).
026600         10  TA-SALE-APELLIDO    PIC X(15).
026700         10  TA-ENTRA-PRIMER     PIC X(15).
026800         10  TA-ENTRA-APELLIDO   PIC X(15).
026900         10  TA-DIF-PUNTOS       PIC S9(03)V99.
027000         10  TA-DIF-COSTO        PIC S9(03)V9.
027100         10  FILLER              PIC X(05).
027200*--> TOTALES DE CONTROL RECIBIDOS DE FLPR1B01 VIA EL ARCHIVO
027300*--> PUENTE CTLIN, MAS LOS PROPIOS DE ESTA ETAPA (SECCION 1 Y
027400*--> RESUMEN DE LA CORRIDA DE OPTIMIZACION).
027500 01  WKS-TOTALES-CORRIDA.
027600     05  WKS-CT-JORNADA          PIC 9(02).
027700     05  WKS-CT-JUG-LEIDOS       PIC 9(07).
027800     05  WKS-CT-JUG-PREDICHOS    PIC 9(07).
027900     05  WKS-CT-FIXT-ANOTADOS    PIC 9(07).
028000     05  WKS-CT-JUG-EN-CERO      PIC 9(07).
028100     05  FILLER                  PIC X(06).
028200*--> CONTADOR DE CANDIDATOS GENERADOS ANTES DEL SORT.
028300 77  WKS-TOT-CANDIDATOS          PIC 9(05) COMP VALUE ZERO.
028400*--> REDEFINICION DE LA JORNADA A CUATRO DIGITOS CON SIGLO
028500*--> EXPLICITO, MISMO AJUSTE DE SIGLO HECHO EN FLPR1B01.
028600 01  WKS-JORNADA-ACTUAL          PIC 9(04)    VALUE ZERO.
028700 01  WKS-JORNADA-ACTUAL-R REDEFINES
028800     WKS-JORNADA-ACTUAL.
028900     05  WKS-JORN-SIGLO          PIC 9(02).
029000     05  WKS-JORN-GW             PIC 9(02).
029100*--> EL PRESUPUESTO Y LAS TRANSFERENCIAS DISPONIBLES DE LA
029200*--> SOLICITUD, Y SUS SALDOS DURANTE LA APLICACION DE CAMBIOS.
029300 01  WKS-SALDOS-SOLICITUD.
029400     05  WKS-PRESUP-INICIAL      PIC 9(03)V9.
029500     05  WKS-PRESUP-RESTANTE     PIC S9(03)V9.
029600     05  WKS-TRANSF-INICIAL      PIC 9(02) COMP.
029700     05  WKS-TRANSF-RESTANTE     PIC 9(02) COMP.
029800     05  WKS-TOT-NO-RESUELTOS    PIC 9(02) COMP.
029900     05  FILLER                  PIC X(05).
030000*--> BUFFER GENERICO DE LLAVE PARA MENSAJES DE ERROR, IGUAL EN
030100*--> FORMA AL USADO EN FLPR1B01 PARA ARMAR LA LLAVE EN FALLOS.
030200 01  WKS-LLAVE-GENERICA          PIC X(20).
030300*--> VISTA REDEFINIDA DE LA LLAVE GENERICA PARA EXTRAER EL
030400*--> IDENTIFICADOR NUMERICO DEL JUGADOR.
030500 01  WKS-LLAVE-GENERICA-R REDEFINES
030600     WKS-LLAVE-GENERICA.
030700     05  WKS-LLAVE-GEN-ID        PIC 9(06).
030800     05  FILLER                  PIC X(14).
030900*--> BUFFER DE TRABAJO PARA DESPLEGAR EN CONSOLA UN MONTO EN
031000*--> FORMATO EDITADO, PATRON ANALOGO AL WKS-PCT-TRABAJO DE
031100*--> FLPR1B01 PERO PARA VALORES DE DINERO.
031200 01  WKS-PRESUP-TRABAJO          PIC X(05).
031300*--> VISTA NUMERICA DEL BUFFER DE DESPLIEGUE DE PRESUPUESTO.
031400 01  WKS-PRESUP-TRABAJO-R REDEFINES
031500     WKS-PRESUP-TRABAJO.
031600     05  WKS-PRESUP-TRABAJO-N    PIC 9(03)V9.
031700    05  FILLER                  PIC X(01).
031800*--> AREA DE BUSQUEDA DE EQUIPO POR CODIGO, COMPARTIDA ENTRE
031900*--> TODAS LAS RUTINAS QUE NECESITAN RESOLVER UN CLUB.
032000 01  WKS-BUSQUEDA-EQUIPO.
032100     05  BEQ-CODE-BUSCADO        PIC 9(04).
032200     05  BEQ-ENCONTRADO          PIC X(01)    VALUE 'N'.
032300         88  BEQ-SI-ENCONTRADO                VALUE 'S'.
032400     05  BEQ-IX-RESULTADO        PIC 9(02) COMP.
032500     05  FILLER                  PIC X(04).
032600*--> AREA DE BUSQUEDA DE JUGADOR POR IDENTIFICADOR, USADA AL
032700*--> RESOLVER LA PLANTILLA Y AL VERIFICAR SI UN CANDIDATO YA
032800*--> FORMA PARTE DE ELLA.
032900 01  WKS-BUSQUEDA-JUGADOR.
033000     05  BJG-ID-BUSCADO          PIC 9(06).
033100     05  BJG-ENCONTRADO          PIC X(01)    VALUE 'N'.
033200         88  BJG-SI-ENCONTRADO                VALUE 'S'.
033300     05  BJG-IX-RESULTADO        PIC 9(03) COMP.
033400     05  FILLER                  PIC X(04).
033500*--> CONTADORES Y SUBINDICES DE TRABAJO, TODOS BINARIOS.
033600 77  WKS-IX-EQU                  PIC 9(02) COMP.
033700*--> SUBINDICES Y CONTADORES DE TRABAJO DE LAS DISTINTAS
033800*--> RUTINAS DE BUSQUEDA, APLICACION Y RECORTE.
033900 77  WKS-IX-JUG                  PIC 9(03) COMP.
034000 77  WKS-IX-PLN                  PIC 9(02) COMP.
034100 77  WKS-IX-POS                  PIC 9(02) COMP.
034200 77  WKS-IX-MEJOR                PIC 9(02) COMP.
034300 77  WKS-IX-TA                   PIC 9(02) COMP.
034400 77  WKS-LIMITE-POS              PIC 9(02) COMP.
034500 77  WKS-CONT-SELECCION          PIC 9(02) COMP.
034600 77  WKS-MEJOR-PRED              PIC S9(03)V99.
034700*--> INDICADOR DE QUE YA NO QUEDAN CANDIDATOS DE UNA POSICION
034800*--> POR ELEGIR DURANTE EL RECORTE DE PLANTILLA.
034900 01  WKS-INDIC-RECORTE.
035000     05  WKS-SIN-MAS-CAND        PIC X(01)    VALUE 'N'.
035100         88  WKS-NO-HAY-MAS-CAND               VALUE 'S'.
035200     05  FILLER                  PIC X(04).
035300*--> ACUMULADORES DE PREDICCION PARA LA SECCION 3 DEL REPORTE.
035400 01  WKS-SUMAS-REPORTE.
035500     05  WKS-SUB-PREDICCION      PIC S9(04)V99 COMP.
035600     05  WKS-GRAN-PREDICCION     PIC S9(04)V99 COMP.
035700     05  FILLER                  PIC X(05).
035800*--> MASCARAS DE DESPLIEGUE EN CONSOLA.
035900 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.
036000*--> MASCARA DE DESPLIEGUE CON DOS DECIMALES.
036100 01  WKS-MASCARA-DEC             PIC Z,ZZ9.99.
036200*--> LINEAS DE IMPRESION DEL REPORTE DE OPTIMIZACION DE
036300*--> PLANTILLA, UNA POR CADA TIPO DE RENGLON DEL REPORTE.
036400 01  IMP-TITULO.
036500     05  IMP-TIT-TEXTO           PIC X(45).
036600     05  FILLER                  PIC X(05)    VALUE SPACES.
036700     05  FILLER                  PIC X(08)    VALUE 'JORNADA:'.
036800     05  IMP-TIT-JORNADA         PIC Z9.
036900     05  FILLER                  PIC X(72)    VALUE SPACES.
037000*--> RENGLON GENERICO DE ETIQUETA/VALOR DE LA SECCION 1.
037100 01  IMP-LINEA-SEC1.
037200     05  IMP-S1-ETIQUETA         PIC X(40).
037300     05  FILLER                  PIC X(02)    VALUE SPACES.
037400     05  IMP-S1-VALOR            PIC ZZZ,ZZZ,ZZ9.
037500     05  FILLER                  PIC X(79)    VALUE SPACES.
037600*--> TITULO DE LA SECCION 2 DEL REPORTE.
037700 01  IMP-ENCAB-SEC2.
037800     05  IMP-S2-TITULO           PIC X(40).
037900     05  FILLER                  PIC X(92)    VALUE SPACES.
038000*--> ENCABEZADOS DE COLUMNA DE LA SECCION 2.
038100 01  IMP-ENCAB-COL-SEC2.
038200     05  IMP-C2-COL-SALE         PIC X(20).
038300     05  IMP-C2-COL-ENTRA        PIC X(20).
038400     05  IMP-C2-COL-PUNTOS       PIC X(15).
038500     05  IMP-C2-COL-COSTO        PIC X(15).
038600     05  FILLER                  PIC X(62)    VALUE SPACES.
038700*--> RENGLON DE UNA TRANSFERENCIA APLICADA.
038800 01  IMP-LINEA-SEC2.
038900     05  IMP-S2-SALE-NOM         PIC X(20).
039000     05  IMP-S2-ENTRA-NOM        PIC X(20).
039100     05  IMP-S2-DIF-PUNTOS       PIC Z9.99.
039200     05  FILLER                  PIC X(05)    VALUE SPACES.
039300     05  IMP-S2-DIF-COSTO        PIC ZZ9.9-.
039400     05  FILLER                  PIC X(76)    VALUE SPACES.
039500*--> TITULO DE CORTE DE CONTROL POR POSICION DE LA SECCION 3.
039600 01  IMP-ENCAB-SEC3.
039700     05  IMP-S3-POS-TITULO       PIC X(20).
039800     05  FILLER                  PIC X(112)   VALUE SPACES.
039900*--> RENGLON DE UN JUGADOR DE LA PLANTILLA FINAL.
040000 01  IMP-LINEA-SEC3.
040100     05  IMP-S3-ID               PIC 9(06).
040200     05  FILLER                  PIC X(02)    VALUE SPACES.
040300     05  IMP-S3-NOMBRE           PIC X(31).
040400     05  FILLER                  PIC X(02)    VALUE SPACES.
040500     05  IMP-S3-CLUB             PIC X(05).
040600     05  FILLER                  PIC X(02)    VALUE SPACES.
040700     05  IMP-S3-COSTO            PIC ZZ9.9.
040800     05  FILLER                  PIC X(02)    VALUE SPACES.
040900     05  IMP-S3-PREDICCION       PIC ZZ9.99.
041000     05  FILLER                  PIC X(71)    VALUE SPACES.
041100*--> SUBTOTAL DE PREDICCION AL CIERRE DE CADA POSICION.
041200 01  IMP-SUBTOTAL-SEC3.
041300     05  FILLER                  PIC X(40)
041400         VALUE 'SUBTOTAL POSICION'.
041500     05  IMP-SUB-PREDICCION      PIC ZZZ9.99.
041600     05  FILLER                  PIC X(85)    VALUE SPACES.
041700*--> GRAN TOTAL DE PREDICCION Y PRESUPUESTO RESTANTE AL CIERRE
041800*--> DE LA CORRIDA.
041900 01  IMP-GRAN-TOTAL.
042000     05  FILLER                  PIC X(30)
042100         VALUE 'TOTAL PREDICCION PLANTILLA'.
042200     05  IMP-GT-PREDICCION       PIC ZZZ9.99.
042300     05  FILLER                  PIC X(15)    VALUE SPACES.
042400     05  FILLER                  PIC X(25)
042500         VALUE 'PRESUPUESTO RESTANTE'.
042600     05  IMP-GT-PRESUPUESTO      PIC ZZ9.9.
042700     05  FILLER                  PIC X(50)    VALUE SPACES.
042800 PROCEDURE DIVISION.
042900******************************************************************
043000*    ETAPA PRINCIPAL: RESUELVE LA PLANTILLA, GENERA Y APLICA LAS *
043100*    TRANSFERENCIAS, RECORTA LA PLANTILLA E IMPRIME EL REPORTE.  *
043200******************************************************************
043300 0000-PRINCIPAL SECTION.
043400*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
043500*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
043600     PERFORM 1000-INICIALIZACION
043700*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
043800     IF SOLICITUD-VALIDA
043900*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
044000*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
044100         PERFORM 2000-GENERA-Y-ORDENA-CANDIDATOS
044200*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
044300         PERFORM 3000-APLICA-TRANSFERENCIAS
044400*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
044500*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
044600         PERFORM 4000-RECORTA-PLANTILLA
044700     END-IF
044800*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
044900     PERFORM 5000-IMPRIME-REPORTE
045000*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
045100*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
045200     PERFORM 9000-TERMINACION
045300*--> TERMINA LA CORRIDA EN ESTE PUNTO DEL PROCESO.
045400     STOP RUN.
045500 0000-PRINCIPAL-E. EXIT.
045600******************************************************************
045700*    ETAPA DE APERTURA: ABRE ARCHIVOS, CARGA TABLAS EN MEMORIA,  *
045800*    LEE LA SOLICITUD Y RESUELVE LA PLANTILLA CONTRA EL MAESTRO. *
045900******************************************************************
046000 1000-INICIALIZACION SECTION.
046100*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
046200     PERFORM 1100-ABRE-ARCHIVOS
046300*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
046400*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
046500     PERFORM 1200-CARGA-TABLA-EQUIPOS
046600*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
046700     PERFORM 1300-CARGA-TABLA-JUGADORES
046800*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
046900*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
047000     PERFORM 1400-LEE-SOLICITUD
047100*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
047200     IF SOLICITUD-VALIDA
047300*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
047400*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
047500         PERFORM 1500-RESUELVE-PLANTILLA
047600     END-IF
047700*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
047800     IF SOLICITUD-VALIDA
047900*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
048000*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
048100         PERFORM 1600-CUENTA-EQUIPOS-PLANTILLA
048200     END-IF.
048300 1000-INICIALIZACION-E. EXIT.
048400*
048500 1100-ABRE-ARCHIVOS SECTION.
048600*--> ABRE EL ARCHIVO CON VALIDACION INMEDIATA DEL FILE STATUS.
048700     OPEN INPUT  CTLIN
048800*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
048900*--> LA RUTINA DE ERROR SE INVOCA SOLO EN EL CASO NEGATIVO.
049000     IF FS-CTLIN NOT = '00'
049100*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
049200         MOVE 1 TO WKS-FS-CICLO
049300*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
049400*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
049500         PERFORM 1190-ERROR-APERTURA
049600     END-IF
049700*--> ABRE EL ARCHIVO CON VALIDACION INMEDIATA DEL FILE STATUS.
049800     OPEN INPUT  SQUADRQ
049900*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
050000*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
050100     IF FS-SQUADRQ NOT = '00'
050200*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
050300         MOVE 2 TO WKS-FS-CICLO
050400*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
050500*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
050600         PERFORM 1190-ERROR-APERTURA
050700     END-IF
050800*--> ABRE EL ARCHIVO CON VALIDACION INMEDIATA DEL FILE STATUS.
050900     OPEN INPUT  PLAYERIN
051000*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
051100*--> LA RUTINA DE ERROR SE INVOCA SOLO EN EL CASO NEGATIVO.
051200     IF FS-PLAYERIN NOT = '00'
051300*--> FIJA EL CAMPO CON EL VALOR INDICADO.
051400         MOVE 3 TO WKS-FS-CICLO
051500*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
051600*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
051700         PERFORM 1190-ERROR-APERTURA
051800     END-IF
051900*--> ABRE EL ARCHIVO CON VALIDACION INMEDIATA DEL FILE STATUS.
052000     OPEN INPUT  TEAMFILE
052100*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
052200*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
052300     IF FS-TEAMFILE NOT = '00'
052400*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
052500         MOVE 4 TO WKS-FS-CICLO
052600*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
052700*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
052800         PERFORM 1190-ERROR-APERTURA
052900     END-IF
053000*--> ABRE EL ARCHIVO CON VALIDACION INMEDIATA DEL FILE STATUS.
053100     OPEN OUTPUT RPTFILE
053200*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
053300*--> LA RUTINA DE ERROR SE INVOCA SOLO EN EL CASO NEGATIVO.
053400     IF FS-RPTFILE NOT = '00'
053500*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
053600         MOVE 5 TO WKS-FS-CICLO
053700*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
053800*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
053900         PERFORM 1190-ERROR-APERTURA
054000     END-IF.
054100 1100-ABRE-ARCHIVOS-E. EXIT.
054200*
054300*--> RUTINA COMUN DE ERROR DE APERTURA, IGUAL EN FORMA A LA
054400*--> USADA EN LOS DEMAS PROGRAMAS BATCH: IDENTIFICA EL ARCHIVO
054500*--> QUE FALLO Y LLAMA AL MODULO DE ABEND DE LA CASA CON SU
054600*--> FILE STATUS EXTENDIDO PARA LA BITACORA.
054700 1190-ERROR-APERTURA.
054800*--> FIJA EL CAMPO CON EL VALOR INDICADO.
054900     MOVE 'OPEN'           TO ACCION
055000*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
055100*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
055200     MOVE SPACES           TO LLAVE
055300*--> RESUELVE SEGUN EL VALOR VIGENTE DE LA CONDICION.
055400     EVALUATE WKS-FS-CICLO
055500*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
055600        WHEN 1
055700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
055800*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
055900            MOVE 'CTLIN'     TO ARCHIVO
056000*--> LLAMA AL MODULO COMUN DE LA CASA.
056100            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
056200                 LLAVE, FS-CTLIN, FSE-CTLIN
056300*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
056400*--> SOLO SE RESUELVE ESTE CASO, LOS DEMAS SIGUEN DE LARGO.
056500        WHEN 2
056600*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
056700            MOVE 'SQUADRQ'   TO ARCHIVO
056800*--> LLAMA AL MODULO COMUN DE LA CASA.
056900*--> EL MODULO DECIDE SI EL ABEND ES DEFINITIVO O NO.
057000            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
057100                 LLAVE, FS-SQUADRQ, FSE-SQUADRQ
057200*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
057300        WHEN 3
057400*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
057500*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
057600            MOVE 'PLAYERIN' TO ARCHIVO
057700*--> LLAMA AL MODULO COMUN DE LA CASA.
057800            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
057900                 LLAVE, FS-PLAYERIN, FSE-PLAYERIN
058000*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
058100*--> SOLO SE RESUELVE ESTE CASO, LOS DEMAS SIGUEN DE LARGO.
058200        WHEN 4
058300*--> FIJA EL CAMPO CON EL VALOR INDICADO.
058400            MOVE 'TEAMFILE' TO ARCHIVO
058500*--> LLAMA AL MODULO COMUN DE LA CASA.
058600*--> EL MODULO DECIDE SI EL ABEND ES DEFINITIVO O NO.
058700            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
058800                 LLAVE, FS-TEAMFILE, FSE-TEAMFILE
058900*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
059000        WHEN 5
059100*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
059200*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
059300            MOVE 'RPTFILE'  TO ARCHIVO
059400*--> LLAMA AL MODULO COMUN DE LA CASA.
059500            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
059600                 LLAVE, FS-RPTFILE, FSE-RPTFILE
059700*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
059800*--> SOLO SE RESUELVE ESTE CASO, LOS DEMAS SIGUEN DE LARGO.
059900        WHEN 6
060000*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
060100            MOVE 'CANDSRT'  TO ARCHIVO
060200*--> LLAMA AL MODULO COMUN DE LA CASA.
060300*--> EL MODULO DECIDE SI EL ABEND ES DEFINITIVO O NO.
060400            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
060500                 LLAVE, FS-CANDSRT, FSE-CANDSRT
060600     END-EVALUATE
060700*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
060800     PERFORM 1195-CIERRA-ARCHIVOS
060900*--> TERMINA LA CORRIDA EN ESTE PUNTO DEL PROCESO.
061000     STOP RUN.
061100*
061200 1195-CIERRA-ARCHIVOS.
061300*--> CIERRA EL ARCHIVO AL TERMINAR SU USO EN ESTA ETAPA.
061400*--> EVITA DEJAR ARCHIVOS ABIERTOS AL TERMINAR LA CORRIDA.
061500     CLOSE CTLIN SQUADRQ PLAYERIN TEAMFILE RPTFILE.
061600*
061700*--> CARGA LA TABLA DE EQUIPOS EN MEMORIA (MAXIMO 20 CLUBES),
061800*--> PATRON DE CARGA-TABLA USADO EN LAS INTERFASES DE LA CASA.
061900 1200-CARGA-TABLA-EQUIPOS SECTION.
062000*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
062100     MOVE ZERO TO WKS-TOT-EQUIPOS
062200*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
062300*--> LA BANDERA SE CONSULTA EN EL PERFORM UNTIL DEL PARRAFO.
062400     READ TEAMFILE
062500         AT END MOVE 'S' TO FIN-TEAMFILE
062600     END-READ
062700*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
062800     PERFORM 1210-CARGA-UN-EQUIPO
062900         UNTIL HAY-FIN-TEAMFILE
063000            OR WKS-TOT-EQUIPOS >= 20
063100*--> CIERRA EL ARCHIVO AL TERMINAR SU USO EN ESTA ETAPA.
063200*--> EVITA DEJAR ARCHIVOS ABIERTOS AL TERMINAR LA CORRIDA.
063300     CLOSE TEAMFILE.
063400 1200-CARGA-TABLA-EQUIPOS-E. EXIT.
063500*
063600 1210-CARGA-UN-EQUIPO.
063700*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
063800     ADD 1 TO WKS-TOT-EQUIPOS
063900*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
064000*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
064100     MOVE FL-TM-CODE          TO EQ-CODE (WKS-TOT-EQUIPOS)
064200*--> FIJA EL CAMPO CON EL VALOR INDICADO.
064300     MOVE FL-TM-NAME          TO EQ-NAME (WKS-TOT-EQUIPOS)
064400*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
064500*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
064600     MOVE FL-TM-SHORT-NAME    TO EQ-SHORT (WKS-TOT-EQUIPOS)
064700*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
064800     MOVE ZERO                TO EQ-CONTEO-PLANTILLA
064900                                  (WKS-TOT-EQUIPOS)
065000*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
065100*--> LA BANDERA SE CONSULTA EN EL PERFORM UNTIL DEL PARRAFO.
065200     READ TEAMFILE
065300         AT END MOVE 'S' TO FIN-TEAMFILE
065400     END-READ.
065500*
065600*--> CARGA EL MERCADO COMPLETO DE JUGADORES (MAXIMO 700), YA CON
065700*--> LA PREDICCION CALCULADA POR LA ETAPA ANTERIOR DEL JOB.
065800 1300-CARGA-TABLA-JUGADORES SECTION.
065900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
066000     MOVE ZERO TO WKS-TOT-JUGADORES
066100*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
066200*--> LA BANDERA SE CONSULTA EN EL PERFORM UNTIL DEL PARRAFO.
066300     READ PLAYERIN
066400         AT END MOVE 'S' TO FIN-PLAYERIN
066500     END-READ
066600*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
066700     PERFORM 1310-CARGA-UN-JUGADOR
066800         UNTIL HAY-FIN-PLAYERIN
066900            OR WKS-TOT-JUGADORES >= 700
067000*--> CIERRA EL ARCHIVO AL TERMINAR SU USO EN ESTA ETAPA.
067100*--> EVITA DEJAR ARCHIVOS ABIERTOS AL TERMINAR LA CORRIDA.
067200     CLOSE PLAYERIN.
067300 1300-CARGA-TABLA-JUGADORES-E. EXIT.
067400*
067500 1310-CARGA-UN-JUGADOR.
067600*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
067700     ADD 1 TO WKS-TOT-JUGADORES
067800*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
067900*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
068000     MOVE FL-PL-ID            TO JUG-ID (WKS-TOT-JUGADORES)
068100*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
068200     MOVE FL-PL-FIRST-NAME    TO JUG-PRIMER-NOMBRE
068300                                  (WKS-TOT-JUGADORES)
068400*--> FIJA EL CAMPO CON EL VALOR INDICADO.
068500*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
068600     MOVE FL-PL-LAST-NAME     TO JUG-APELLIDO
068700                                  (WKS-TOT-JUGADORES)
068800*--> FIJA EL CAMPO CON EL VALOR INDICADO.
068900     MOVE FL-PL-ELEM-TYPE     TO JUG-POSICION (WKS-TOT-JUGADORES)
069000*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
069100*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
069200     MOVE FL-PL-TEAM-CODE     TO JUG-EQUIPO (WKS-TOT-JUGADORES)
069300*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
069400     MOVE FL-PL-NOW-COST      TO JUG-COSTO (WKS-TOT-JUGADORES)
069500*--> FIJA EL CAMPO CON EL VALOR INDICADO.
069600*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
069700     MOVE FL-PL-PREDICTION    TO JUG-PREDICCION
069800                                  (WKS-TOT-JUGADORES)
069900*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
070000     READ PLAYERIN
070100         AT END MOVE 'S' TO FIN-PLAYERIN
070200     END-READ.
070300*
070400*--> LEE EL REGISTRO PUENTE DE FLPR1B01 Y LA SOLICITUD DE
070500*--> OPTIMIZACION (UN SOLO REGISTRO DE CADA UNO POR CORRIDA).
070600 1400-LEE-SOLICITUD SECTION.
070700*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
070800*--> LA BANDERA SE CONSULTA EN EL PERFORM UNTIL DEL PARRAFO.
070900     READ CTLIN
071000         AT END MOVE 'S' TO FIN-CTLIN
071100     END-READ
071200*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
071300     IF NOT HAY-FIN-CTLIN
071400*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
071500*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
071600         MOVE FL-CT-GAMEWEEK    TO WKS-JORN-GW
071700*--> FIJA EL CAMPO CON EL VALOR INDICADO.
071800         MOVE FL-CT-JUG-LEIDOS  TO WKS-CT-JUG-LEIDOS
071900*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
072000*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
072100         MOVE FL-CT-JUG-PREDICHOS
072200                                TO WKS-CT-JUG-PREDICHOS
072300*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
072400         MOVE FL-CT-FIXT-ANOTADOS
072500                                TO WKS-CT-FIXT-ANOTADOS
072600*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
072700*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
072800         MOVE FL-CT-JUG-EN-CERO TO WKS-CT-JUG-EN-CERO
072900     END-IF
073000*--> CIERRA EL ARCHIVO AL TERMINAR SU USO EN ESTA ETAPA.
073100     CLOSE CTLIN
073200*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
073300*--> LA BANDERA SE CONSULTA EN EL PERFORM UNTIL DEL PARRAFO.
073400     READ SQUADRQ
073500         AT END MOVE 'S' TO FIN-SQUADRQ
073600     END-READ
073700*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
073800     IF HAY-FIN-SQUADRQ
073900*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
074000*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
074100         MOVE 'N' TO WKS-SOLICITUD-OK
074200*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
074300         DISPLAY 'FLTR1B01 - NO SE RECIBIO SOLICITUD DE '
074400                 'OPTIMIZACION'
074500*--> CASO CONTRARIO DE LA CONDICION ANTERIOR.
074600*--> SE TOMA SOLO CUANDO LA CONDICION PRINCIPAL NO SE CUMPLE.
074700     ELSE
074800*--> FIJA EL CAMPO CON EL VALOR INDICADO.
074900         MOVE FL-RQ-BUDGET      TO WKS-PRESUP-INICIAL
075000*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
075100*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
075200         MOVE FL-RQ-BUDGET      TO WKS-PRESUP-RESTANTE
075300*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
075400         MOVE FL-RQ-TRANSFERS   TO WKS-TRANSF-INICIAL
075500*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
075600*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
075700         MOVE FL-RQ-TRANSFERS   TO WKS-TRANSF-RESTANTE
075800     END-IF
075900*--> CIERRA EL ARCHIVO AL TERMINAR SU USO EN ESTA ETAPA.
076000     CLOSE SQUADRQ.
076100 1400-LEE-SOLICITUD-E. EXIT.
076200*
076300*--> RESUELVE LOS 15 IDENTIFICADORES DE LA SOLICITUD CONTRA EL
076400*--> MAESTRO DE JUGADORES; SI NO SE RESUELVEN LOS 15, LA
076500*--> SOLICITUD SE RECHAZA (SECCION DE ENTRADA SQUAD-REQ-REC).
076600 1500-RESUELVE-PLANTILLA SECTION.
076700*--> FIJA EL CAMPO CON EL VALOR INDICADO.
076800*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
076900     MOVE ZERO TO WKS-TOT-NO-RESUELTOS
077000*--> FIJA EL CAMPO CON EL VALOR INDICADO.
077100     MOVE ZERO TO WKS-IX-PLN
077200*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
077300*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
077400     PERFORM 1510-RESUELVE-UN-ID
077500         VARYING WKS-IX-PLN FROM 1 BY 1 UNTIL WKS-IX-PLN > 15
077600*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
077700     IF WKS-TOT-NO-RESUELTOS NOT = ZERO
077800*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
077900*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
078000         MOVE 'N' TO WKS-SOLICITUD-OK
078100*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
078200         DISPLAY 'FLTR1B01 - SOLICITUD RECHAZADA, '
078300                 'IDENTIFICADORES NO RESUELTOS'
078400     END-IF.
078500 1500-RESUELVE-PLANTILLA-E. EXIT.
078600*
078700 1510-RESUELVE-UN-ID.
078800*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
078900*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
079000     MOVE FL-RQ-PLAYER-ID (WKS-IX-PLN) TO BJG-ID-BUSCADO
079100*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
079200     PERFORM 1520-BUSCA-JUGADOR
079300*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
079400*--> LA RUTINA DE ERROR SE INVOCA SOLO EN EL CASO NEGATIVO.
079500     IF BJG-SI-ENCONTRADO
079600*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
079700         MOVE JUG-ID (BJG-IX-RESULTADO)
079800                             TO PLN-ID (WKS-IX-PLN)
079900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
080000*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
080100         MOVE JUG-PRIMER-NOMBRE (BJG-IX-RESULTADO)
080200                             TO PLN-PRIMER-NOMBRE (WKS-IX-PLN)
080300*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
080400         MOVE JUG-APELLIDO (BJG-IX-RESULTADO)
080500                             TO PLN-APELLIDO (WKS-IX-PLN)
080600*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
080700*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
080800         MOVE JUG-POSICION (BJG-IX-RESULTADO)
080900                             TO PLN-POSICION (WKS-IX-PLN)
081000*--> FIJA EL CAMPO CON EL VALOR INDICADO.
081100         MOVE JUG-EQUIPO (BJG-IX-RESULTADO)
081200                             TO PLN-EQUIPO (WKS-IX-PLN)
081300*--> FIJA EL CAMPO CON EL VALOR INDICADO.
081400*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
081500         MOVE JUG-COSTO (BJG-IX-RESULTADO)
081600                             TO PLN-COSTO (WKS-IX-PLN)
081700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
081800         MOVE JUG-PREDICCION (BJG-IX-RESULTADO)
081900                             TO PLN-PREDICCION (WKS-IX-PLN)
082000*--> CASO CONTRARIO DE LA CONDICION ANTERIOR.
082100*--> SE TOMA SOLO CUANDO LA CONDICION PRINCIPAL NO SE CUMPLE.
082200     ELSE
082300*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
082400         ADD 1 TO WKS-TOT-NO-RESUELTOS
082500*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
082600*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
082700         MOVE BJG-ID-BUSCADO TO WKS-LLAVE-GEN-ID
082800*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
082900         DISPLAY 'FLTR1B01 - JUGADOR NO ENCONTRADO '
083000                 WKS-LLAVE-GENERICA
083100     END-IF.
083200*
083300*--> BUSQUEDA SECUENCIAL DE UN JUGADOR POR IDENTIFICADOR, USADA
083400*--> AL RESOLVER LA PLANTILLA Y AL VERIFICAR UN CANDIDATO.
083500 1520-BUSCA-JUGADOR SECTION.
083600*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
083700*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
083800     MOVE 'N' TO BJG-ENCONTRADO
083900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
084000     MOVE ZERO TO BJG-IX-RESULTADO
084100*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
084200*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
084300     MOVE ZERO TO WKS-IX-JUG
084400*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
084500     PERFORM 1530-COMPARA-UN-JUGADOR
084600         UNTIL WKS-IX-JUG >= WKS-TOT-JUGADORES
084700            OR BJG-SI-ENCONTRADO.
084800 1520-BUSCA-JUGADOR-E. EXIT.
084900*
085000 1530-COMPARA-UN-JUGADOR.
085100*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
085200*--> EL TOTAL SIRVE DE AUDITORIA DE LA CORRIDA.
085300     ADD 1 TO WKS-IX-JUG
085400*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
085500     IF JUG-ID (WKS-IX-JUG) = BJG-ID-BUSCADO
085600*--> FIJA EL CAMPO CON EL VALOR INDICADO.
085700*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
085800         MOVE 'S' TO BJG-ENCONTRADO
085900*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
086000         MOVE WKS-IX-JUG TO BJG-IX-RESULTADO
086100     END-IF.
086200*
086300*--> CUENTA LOS JUGADORES DE LA PLANTILLA POR CLUB, PUNTO DE
086400*--> PARTIDA PARA EL TOPE DE TRES POR CLUB EN LA PLANTILLA.
086500 1600-CUENTA-EQUIPOS-PLANTILLA SECTION.
086600*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
086700*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
086800     MOVE ZERO TO WKS-IX-PLN
086900*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
087000     PERFORM 1610-CUENTA-UN-JUGADOR
087100         VARYING WKS-IX-PLN FROM 1 BY 1 UNTIL WKS-IX-PLN > 15.
087200 1600-CUENTA-EQUIPOS-PLANTILLA-E. EXIT.
087300*
087400 1610-CUENTA-UN-JUGADOR.
087500*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
087600*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
087700     MOVE PLN-EQUIPO (WKS-IX-PLN) TO BEQ-CODE-BUSCADO
087800*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
087900     PERFORM 2900-BUSCA-EQUIPO
088000*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
088100*--> LA RUTINA DE ERROR SE INVOCA SOLO EN EL CASO NEGATIVO.
088200     IF BEQ-SI-ENCONTRADO
088300*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
088400         ADD 1 TO EQ-CONTEO-PLANTILLA (BEQ-IX-RESULTADO)
088500     END-IF.
088600******************************************************************
088700*    ETAPA DE GENERACION Y ORDENAMIENTO DE CANDIDATOS: USA EL    *
088800*    UTILITARIO SORT PARA DEJAR LOS CANDIDATOS DE CAMBIO EN      *
088900*    ORDEN DE PRIORIDAD DE CAMBIO MAS CONVENIENTE.               *
089000******************************************************************
089100 2000-GENERA-Y-ORDENA-CANDIDATOS SECTION.
089200*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
089300*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
089400     MOVE ZERO TO WKS-TOT-CANDIDATOS
089500*--> ORDENA EL ARCHIVO DE TRABAJO POR EL CRITERIO DE LA ETAPA.
089600     SORT CANDFILE
089700         ON DESCENDING KEY CND-DIF-PUNTOS
089800         ON ASCENDING  KEY CND-DIF-COSTO
089900         INPUT PROCEDURE IS 2100-GENERA-CANDIDATOS
090000             THRU 2100-GENERA-CANDIDATOS-E
090100         GIVING CANDSRT.
090200 2000-GENERA-Y-ORDENA-CANDIDATOS-E. EXIT.
090300*
090400*--> RUTINA DE ENTRADA DEL SORT: RECORRE LA PLANTILLA ACTUAL
090500*--> EN ORDEN DE POSICION (PORTERO, DEFENSA, MEDIO, DELANTERO) Y
090600*--> CRUZA CADA JUGADOR CON TODO EL MERCADO DE SU MISMA POSICION.
090700 2100-GENERA-CANDIDATOS SECTION.
090800*--> FIJA EL CAMPO CON EL VALOR INDICADO.
090900     MOVE ZERO TO WKS-IX-POS
091000*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
091100*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
091200     PERFORM 2110-GENERA-POSICION
091300         VARYING WKS-IX-POS FROM 1 BY 1 UNTIL WKS-IX-POS > 4.
091400 2100-GENERA-CANDIDATOS-E. EXIT.
091500*
091600 2110-GENERA-POSICION.
091700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
091800     MOVE ZERO TO WKS-IX-PLN
091900*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
092000*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
092100     PERFORM 2120-GENERA-SLOT
092200         VARYING WKS-IX-PLN FROM 1 BY 1 UNTIL WKS-IX-PLN > 15.
092300*
092400 2120-GENERA-SLOT.
092500*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
092600     IF PLN-POSICION (WKS-IX-PLN) = WKS-IX-POS
092700*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
092800*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
092900         MOVE ZERO TO WKS-IX-JUG
093000*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
093100         PERFORM 2130-GENERA-CANDIDATO-JUGADOR
093200             VARYING WKS-IX-JUG FROM 1 BY 1
093300                 UNTIL WKS-IX-JUG > WKS-TOT-JUGADORES
093400     END-IF.
093500*
093600*--> UN CANDIDATO DE CAMBIO SOLO SOBREVIVE EL FILTRO SI LA
093700*--> DIFERENCIA DE COSTO CABE EN EL PRESUPUESTO (HABIENDO AL
093800*--> MENOS UNA TRANSFERENCIA LIBRE) Y SU CLUB TIENE MENOS DE
093900*--> TRES JUGADORES EN LA PLANTILLA ACTUAL.
094000 2130-GENERA-CANDIDATO-JUGADOR.
094100*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
094200*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
094300     IF JUG-POSICION (WKS-IX-JUG) = WKS-IX-POS
094400        AND JUG-ID (WKS-IX-JUG) NOT = PLN-ID (WKS-IX-PLN)
094500*--> CALCULA EL VALOR SEGUN LA FORMULA VIGENTE DE LA UNIDAD.
094600         COMPUTE CND-DIF-PUNTOS =
094700             JUG-PREDICCION (WKS-IX-JUG)
094800             - PLN-PREDICCION (WKS-IX-PLN)
094900*--> DERIVA EL CAMPO A PARTIR DE LOS DATOS YA DISPONIBLES.
095000         COMPUTE CND-DIF-COSTO =
095100             JUG-COSTO (WKS-IX-JUG) - PLN-COSTO (WKS-IX-PLN)
095200*--> FIJA EL CAMPO CON EL VALOR INDICADO.
095300         MOVE JUG-EQUIPO (WKS-IX-JUG) TO BEQ-CODE-BUSCADO
095400*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
095500*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
095600         PERFORM 2900-BUSCA-EQUIPO
095700*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
095800         IF BEQ-SI-ENCONTRADO
095900            AND CND-DIF-COSTO <= WKS-PRESUP-INICIAL
096000            AND WKS-TRANSF-INICIAL > ZERO
096100            AND EQ-CONTEO-PLANTILLA (BEQ-IX-RESULTADO) < 3
096200*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
096300*--> EL TOTAL SIRVE DE AUDITORIA DE LA CORRIDA.
096400             ADD 1 TO WKS-TOT-CANDIDATOS
096500*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
096600             MOVE WKS-IX-PLN TO CND-IX-SAL
096700*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
096800*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
096900             MOVE WKS-IX-JUG TO CND-IX-JUG
097000             RELEASE CND-SORT-REC
097100         END-IF
097200     END-IF.
097300*
097400*--> BUSQUEDA SECUENCIAL DE UN EQUIPO POR CODIGO, COMPARTIDA POR
097500*--> TODAS LAS RUTINAS QUE NECESITAN RESOLVER UN CLUB.
097600 2900-BUSCA-EQUIPO SECTION.
097700*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
097800     MOVE 'N' TO BEQ-ENCONTRADO
097900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
098000*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
098100     MOVE ZERO TO BEQ-IX-RESULTADO
098200*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
098300     MOVE ZERO TO WKS-IX-EQU
098400*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
098500*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
098600     PERFORM 2910-COMPARA-UN-EQUIPO
098700         UNTIL WKS-IX-EQU >= WKS-TOT-EQUIPOS
098800            OR BEQ-SI-ENCONTRADO.
098900 2900-BUSCA-EQUIPO-E. EXIT.
099000*
099100 2910-COMPARA-UN-EQUIPO.
099200*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
099300     ADD 1 TO WKS-IX-EQU
099400*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
099500*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
099600     IF EQ-CODE (WKS-IX-EQU) = BEQ-CODE-BUSCADO
099700*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
099800         MOVE 'S' TO BEQ-ENCONTRADO
099900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
100000*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
100100         MOVE WKS-IX-EQU TO BEQ-IX-RESULTADO
100200     END-IF.
100300******************************************************************
100400*    ETAPA DE APLICACION: RECORRE LOS CANDIDATOS YA ORDENADOS Y  *
100500*    APLICA CADA UNO QUE SIGA SIENDO VALIDO EN ESE MOMENTO,      *
100600*    VOLVIENDO A VALIDAR BUDGET, TRANSFERENCIAS Y CUPO DE CLUB.  *
100700******************************************************************
100800 3000-APLICA-TRANSFERENCIAS SECTION.
100900*--> ABRE EL ARCHIVO CON VALIDACION INMEDIATA DEL FILE STATUS.
101000     OPEN INPUT CANDSRT
101100*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
101200*--> LA RUTINA DE ERROR SE INVOCA SOLO EN EL CASO NEGATIVO.
101300     IF FS-CANDSRT NOT = '00'
101400*--> FIJA EL CAMPO CON EL VALOR INDICADO.
101500         MOVE 6 TO WKS-FS-CICLO
101600*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
101700*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
101800         PERFORM 1190-ERROR-APERTURA
101900     END-IF
102000*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
102100     READ CANDSRT
102200         AT END MOVE 'S' TO FIN-CANDSRT
102300     END-READ
102400*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
102500*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
102600     PERFORM 3100-APLICA-UN-CANDIDATO
102700         UNTIL HAY-FIN-CANDSRT
102800*--> CIERRA EL ARCHIVO AL TERMINAR SU USO EN ESTA ETAPA.
102900     CLOSE CANDSRT.
103000 3000-APLICA-TRANSFERENCIAS-E. EXIT.
103100*
103200*--> UN CANDIDATO SE APLICA SI, EN ESE MOMENTO: EL JUGADOR QUE
103300*--> ENTRA NO ESTA YA EN LA PLANTILLA, EL SALDO DE PRESUPUESTO
103400*--> ALCANZA, QUEDAN TRANSFERENCIAS Y EL CLUB QUE ENTRA SIGUE
103500*--> POR DEBAJO DE TRES JUGADORES EN LA PLANTILLA.
103600 3100-APLICA-UN-CANDIDATO.
103700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
103800*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
103900     MOVE JUG-ID (CNG-IX-JUG) TO BJG-ID-BUSCADO
104000*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
104100     PERFORM 3110-BUSCA-EN-PLANTILLA
104200*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
104300*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
104400     MOVE JUG-EQUIPO (CNG-IX-JUG) TO BEQ-CODE-BUSCADO
104500*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
104600     PERFORM 2900-BUSCA-EQUIPO
104700*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
104800*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
104900     IF NOT BJG-SI-ENCONTRADO
105000        AND CNG-DIF-COSTO <= WKS-PRESUP-RESTANTE
105100        AND WKS-TRANSF-RESTANTE > ZERO
105200        AND BEQ-SI-ENCONTRADO
105300        AND EQ-CONTEO-PLANTILLA (BEQ-IX-RESULTADO) < 3
105400*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
105500         PERFORM 3120-REGISTRA-TRANSFERENCIA-APLIC
105600         SUBTRACT CNG-DIF-COSTO FROM WKS-PRESUP-RESTANTE
105700         SUBTRACT 1 FROM WKS-TRANSF-RESTANTE
105800*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
105900*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
106000         MOVE JUG-ID (CNG-IX-JUG)
106100                             TO PLN-ID (CNG-IX-SAL)
106200*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
106300         MOVE JUG-PRIMER-NOMBRE (CNG-IX-JUG)
106400                             TO PLN-PRIMER-NOMBRE (CNG-IX-SAL)
106500*--> FIJA EL CAMPO CON EL VALOR INDICADO.
106600*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
106700         MOVE JUG-APELLIDO (CNG-IX-JUG)
106800                             TO PLN-APELLIDO (CNG-IX-SAL)
106900*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
107000         MOVE JUG-POSICION (CNG-IX-JUG)
107100                             TO PLN-POSICION (CNG-IX-SAL)
107200*--> FIJA EL CAMPO CON EL VALOR INDICADO.
107300*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
107400         MOVE JUG-EQUIPO (CNG-IX-JUG)
107500                             TO PLN-EQUIPO (CNG-IX-SAL)
107600*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
107700         MOVE JUG-COSTO (CNG-IX-JUG)
107800                             TO PLN-COSTO (CNG-IX-SAL)
107900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
108000*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
108100         MOVE JUG-PREDICCION (CNG-IX-JUG)
108200                             TO PLN-PREDICCION (CNG-IX-SAL)
108300*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
108400         ADD 1 TO EQ-CONTEO-PLANTILLA (BEQ-IX-RESULTADO)
108500     END-IF
108600*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
108700*--> LA BANDERA SE CONSULTA EN EL PERFORM UNTIL DEL PARRAFO.
108800     READ CANDSRT
108900         AT END MOVE 'S' TO FIN-CANDSRT
109000     END-READ.
109100*
109200*--> BUSCA SI UN IDENTIFICADOR DE JUGADOR YA OCUPA UNA CASILLA
109300*--> DE LA PLANTILLA ACTUAL.
109400 3110-BUSCA-EN-PLANTILLA SECTION.
109500*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
109600     MOVE 'N' TO BJG-ENCONTRADO
109700*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
109800*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
109900     MOVE ZERO TO BJG-IX-RESULTADO
110000*--> FIJA EL CAMPO CON EL VALOR INDICADO.
110100     MOVE ZERO TO WKS-IX-PLN
110200*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
110300*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
110400     PERFORM 3115-COMPARA-UNA-CASILLA
110500         UNTIL WKS-IX-PLN >= 15
110600            OR BJG-SI-ENCONTRADO.
110700 3110-BUSCA-EN-PLANTILLA-E. EXIT.
110800*
110900 3115-COMPARA-UNA-CASILLA.
111000*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
111100     ADD 1 TO WKS-IX-PLN
111200*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
111300*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
111400     IF PLN-ID (WKS-IX-PLN) = BJG-ID-BUSCADO
111500*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
111600         MOVE 'S' TO BJG-ENCONTRADO
111700*--> FIJA EL CAMPO CON EL VALOR INDICADO.
111800*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
111900         MOVE WKS-IX-PLN TO BJG-IX-RESULTADO
112000     END-IF.
112100*
112200*--> GUARDA LA TRANSFERENCIA PARA LA SECCION 2 DEL REPORTE,
112300*--> ANTES DE SOBREESCRIBIR LA CASILLA DE LA PLANTILLA.
112400 3120-REGISTRA-TRANSFERENCIA-APLIC SECTION.
112500*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
112600     IF WKS-TOT-TRANSF-APLIC < 15
112700*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
112800*--> EL TOTAL SIRVE DE AUDITORIA DE LA CORRIDA.
112900         ADD 1 TO WKS-TOT-TRANSF-APLIC
113000*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
113100         MOVE PLN-PRIMER-NOMBRE (CNG-IX-SAL)
113200             TO TA-SALE-PRIMER (WKS-TOT-TRANSF-APLIC)
113300*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
113400*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
113500         MOVE PLN-APELLIDO (CNG-IX-SAL)
113600             TO TA-SALE-APELLIDO (WKS-TOT-TRANSF-APLIC)
113700*--> FIJA EL CAMPO CON EL VALOR INDICADO.
113800         MOVE JUG-PRIMER-NOMBRE (CNG-IX-JUG)
113900             TO TA-ENTRA-PRIMER (WKS-TOT-TRANSF-APLIC)
114000*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
114100*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
114200         MOVE JUG-APELLIDO (CNG-IX-JUG)
114300             TO TA-ENTRA-APELLIDO (WKS-TOT-TRANSF-APLIC)
114400*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
114500         MOVE CNG-DIF-PUNTOS
114600             TO TA-DIF-PUNTOS (WKS-TOT-TRANSF-APLIC)
114700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
114800*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
114900         MOVE CNG-DIF-COSTO
115000             TO TA-DIF-COSTO (WKS-TOT-TRANSF-APLIC)
115100     END-IF.
115200 3120-REGISTRA-TRANSFERENCIA-APLIC-E. EXIT.
115300******************************************************************
115400*    ETAPA DE RECORTE: DEJA POR POSICION UNICAMENTE A LOS DE     *
115500*    MAYOR PREDICCION (2 PORTEROS, 5 DEFENSAS, 5 MEDIOS, 3       *
115600*    DELANTEROS) PARA LA PLANTILLA FINAL.                       *
115700******************************************************************
115800 4000-RECORTA-PLANTILLA SECTION.
115900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
116000     MOVE ZERO TO WKS-IX-POS
116100*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
116200*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
116300     PERFORM 4010-RECORTA-UNA-POSICION
116400         VARYING WKS-IX-POS FROM 1 BY 1 UNTIL WKS-IX-POS > 4.
116500 4000-RECORTA-PLANTILLA-E. EXIT.
116600*
116700 4010-RECORTA-UNA-POSICION.
116800*--> RESUELVE SEGUN EL VALOR VIGENTE DE LA CONDICION.
116900     EVALUATE WKS-IX-POS
117000*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
117100         WHEN 1  MOVE 2 TO WKS-LIMITE-POS
117200*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
117300*--> SOLO SE RESUELVE ESTE CASO, LOS DEMAS SIGUEN DE LARGO.
117400         WHEN 2  MOVE 5 TO WKS-LIMITE-POS
117500*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
117600         WHEN 3  MOVE 5 TO WKS-LIMITE-POS
117700*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
117800*--> SOLO SE RESUELVE ESTE CASO, LOS DEMAS SIGUEN DE LARGO.
117900         WHEN 4  MOVE 3 TO WKS-LIMITE-POS
118000     END-EVALUATE
118100*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
118200     MOVE ZERO TO WKS-CONT-SELECCION
118300*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
118400*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
118500     MOVE 'N'  TO WKS-SIN-MAS-CAND
118600*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
118700     PERFORM 4020-SELECCIONA-MEJOR
118800         UNTIL WKS-CONT-SELECCION >= WKS-LIMITE-POS
118900            OR WKS-NO-HAY-MAS-CAND.
119000*
119100*--> SELECCIONA, ENTRE LOS NO ELEGIDOS TODAVIA DE LA POSICION
119200*--> ACTUAL, EL DE MAYOR PREDICCION (EMPATES QUEDAN EN ORDEN DE
119300*--> APARICION, POR SER LA PRIMERA CASILLA QUE SE ENCUENTRA).
119400 4020-SELECCIONA-MEJOR.
119500*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
119600*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
119700     MOVE -999.99 TO WKS-MEJOR-PRED
119800*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
119900     MOVE ZERO TO WKS-IX-MEJOR
120000*--> FIJA EL CAMPO CON EL VALOR INDICADO.
120100*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
120200     MOVE ZERO TO WKS-IX-PLN
120300*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
120400     PERFORM 4030-EVALUA-CANDIDATO-RECORTE
120500         VARYING WKS-IX-PLN FROM 1 BY 1 UNTIL WKS-IX-PLN > 15
120600*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
120700*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
120800     IF WKS-IX-MEJOR = ZERO
120900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
121000         MOVE 'S' TO WKS-SIN-MAS-CAND
121100*--> CASO CONTRARIO DE LA CONDICION ANTERIOR.
121200*--> SE TOMA SOLO CUANDO LA CONDICION PRINCIPAL NO SE CUMPLE.
121300     ELSE
121400*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
121500         MOVE 'S' TO PLN-SELECCIONADA (WKS-IX-MEJOR)
121600*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
121700*--> ESTE TOTAL SE DESPLIEGA EN LA TERMINACION DEL PROGRAMA.
121800         ADD 1 TO WKS-CONT-SELECCION
121900     END-IF.
122000*
122100 4030-EVALUA-CANDIDATO-RECORTE.
122200*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
122300     IF PLN-POSICION (WKS-IX-PLN) = WKS-IX-POS
122400        AND NOT PLN-ES-FINAL (WKS-IX-PLN)
122500        AND PLN-PREDICCION (WKS-IX-PLN) > WKS-MEJOR-PRED
122600*--> FIJA EL CAMPO CON EL VALOR INDICADO.
122700*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
122800         MOVE PLN-PREDICCION (WKS-IX-PLN) TO WKS-MEJOR-PRED
122900*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
123000         MOVE WKS-IX-PLN TO WKS-IX-MEJOR
123100     END-IF.
123200******************************************************************
123300*    ETAPA DE IMPRESION: EMITE EL REPORTE DE OPTIMIZACION DE     *
123400*    PLANTILLA EN SUS TRES SECCIONES.                            *
123500******************************************************************
123600 5000-IMPRIME-REPORTE SECTION.
123700*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
123800*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
123900     PERFORM 5100-IMPRIME-ENCABEZADO
124000*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
124100     IF SOLICITUD-VALIDA
124200*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
124300*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
124400         PERFORM 5200-IMPRIME-SECCION-1
124500*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
124600         PERFORM 5300-IMPRIME-SECCION-2
124700*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
124800*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
124900         PERFORM 5400-IMPRIME-SECCION-3
125000*--> CASO CONTRARIO DE LA CONDICION ANTERIOR.
125100     ELSE
125200*--> FIJA EL CAMPO CON EL VALOR INDICADO.
125300*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
125400         MOVE SPACES TO IMP-LINEA-SEC1
125500*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
125600         MOVE 'SOLICITUD DE OPTIMIZACION RECHAZADA - '
125700              'VER BITACORA' TO IMP-S1-ETIQUETA
125800*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
125900*--> EL AREA SE REUTILIZA EN EL SIGUIENTE RENGLON DEL REPORTE.
126000         WRITE IMP-LINEA-REPORTE FROM IMP-LINEA-SEC1
126100             AFTER ADVANCING 2 LINES
126200     END-IF.
126300 5000-IMPRIME-REPORTE-E. EXIT.
126400*
126500 5100-IMPRIME-ENCABEZADO SECTION.
126600*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
126700     MOVE SPACES TO IMP-TITULO
126800*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
126900*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
127000     MOVE 'REPORTE DE OPTIMIZACION DE PLANTILLA FANTASY'
127100         TO IMP-TIT-TEXTO
127200*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
127300     MOVE WKS-JORN-GW TO IMP-TIT-JORNADA
127400*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
127500*--> EL AREA SE REUTILIZA EN EL SIGUIENTE RENGLON DEL REPORTE.
127600     WRITE IMP-LINEA-REPORTE FROM IMP-TITULO
127700         AFTER ADVANCING TOP-OF-FORM.
127800 5100-IMPRIME-ENCABEZADO-E. EXIT.
127900*
128000*--> SECCION 1: TOTALES DE CONTROL DE LA CORRIDA DE PREDICCION,
128100*--> TAL COMO LLEGARON DEL ARCHIVO PUENTE CTLIN, MAS LOS PROPIOS
128200*--> DE ESTA ETAPA DE OPTIMIZACION.
128300 5200-IMPRIME-SECCION-1 SECTION.
128400*--> FIJA EL CAMPO CON EL VALOR INDICADO.
128500     MOVE SPACES TO IMP-LINEA-SEC1
128600*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
128700*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
128800     MOVE 'JUGADORES LEIDOS' TO IMP-S1-ETIQUETA
128900*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
129000     MOVE WKS-CT-JUG-LEIDOS TO IMP-S1-VALOR
129100*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
129200*--> EL AREA SE REUTILIZA EN EL SIGUIENTE RENGLON DEL REPORTE.
129300     WRITE IMP-LINEA-REPORTE FROM IMP-LINEA-SEC1
129400         AFTER ADVANCING 2 LINES
129500*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
129600     MOVE SPACES TO IMP-LINEA-SEC1
129700*--> FIJA EL CAMPO CON EL VALOR INDICADO.
129800*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
129900     MOVE 'JUGADORES PREDICHOS' TO IMP-S1-ETIQUETA
130000*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
130100     MOVE WKS-CT-JUG-PREDICHOS TO IMP-S1-VALOR
130200*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
130300*--> EL AREA SE REUTILIZA EN EL SIGUIENTE RENGLON DEL REPORTE.
130400     WRITE IMP-LINEA-REPORTE FROM IMP-LINEA-SEC1
130500         AFTER ADVANCING 1 LINES
130600*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
130700     MOVE SPACES TO IMP-LINEA-SEC1
130800*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
130900*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
131000     MOVE 'FIXTURES ANOTADOS' TO IMP-S1-ETIQUETA
131100*--> FIJA EL CAMPO CON EL VALOR INDICADO.
131200     MOVE WKS-CT-FIXT-ANOTADOS TO IMP-S1-VALOR
131300*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
131400*--> EL AREA SE REUTILIZA EN EL SIGUIENTE RENGLON DEL REPORTE.
131500     WRITE IMP-LINEA-REPORTE FROM IMP-LINEA-SEC1
131600         AFTER ADVANCING 1 LINES
131700*--> FIJA EL CAMPO CON EL VALOR INDICADO.
131800     MOVE SPACES TO IMP-LINEA-SEC1
131900*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
132000*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
132100     MOVE 'JUGADORES EN CERO POR DISPONIBILIDAD'
132200         TO IMP-S1-ETIQUETA
132300*--> FIJA EL CAMPO CON EL VALOR INDICADO.
132400     MOVE WKS-CT-JUG-EN-CERO TO IMP-S1-VALOR
132500*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
132600*--> EL AREA SE REUTILIZA EN EL SIGUIENTE RENGLON DEL REPORTE.
132700     WRITE IMP-LINEA-REPORTE FROM IMP-LINEA-SEC1
132800         AFTER ADVANCING 1 LINES
132900*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
133000     MOVE SPACES TO IMP-LINEA-SEC1
133100*--> FIJA EL CAMPO CON EL VALOR INDICADO.
133200*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
133300     MOVE 'CANDIDATOS DE CAMBIO GENERADOS' TO IMP-S1-ETIQUETA
133400*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
133500     MOVE WKS-TOT-CANDIDATOS TO IMP-S1-VALOR
133600*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
133700*--> EL AREA SE REUTILIZA EN EL SIGUIENTE RENGLON DEL REPORTE.
133800     WRITE IMP-LINEA-REPORTE FROM IMP-LINEA-SEC1
133900         AFTER ADVANCING 1 LINES
134000*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
134100     MOVE SPACES TO IMP-LINEA-SEC1
134200*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
134300*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
134400     MOVE 'TRANSFERENCIAS APLICADAS' TO IMP-S1-ETIQUETA
134500*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
134600     MOVE WKS-TOT-TRANSF-APLIC TO IMP-S1-VALOR
134700*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
134800*--> EL AREA SE REUTILIZA EN EL SIGUIENTE RENGLON DEL REPORTE.
134900     WRITE IMP-LINEA-REPORTE FROM IMP-LINEA-SEC1
135000         AFTER ADVANCING 1 LINES.
135100 5200-IMPRIME-SECCION-1-E. EXIT.
135200*
135300*--> SECCION 2: UNA LINEA POR CADA TRANSFERENCIA APLICADA.
135400 5300-IMPRIME-SECCION-2 SECTION.
135500*--> FIJA EL CAMPO CON EL VALOR INDICADO.
135600     MOVE SPACES TO IMP-ENCAB-SEC2
135700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
135800*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
135900     MOVE 'TRANSFERENCIAS APLICADAS' TO IMP-S2-TITULO
136000*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
136100     WRITE IMP-LINEA-REPORTE FROM IMP-ENCAB-SEC2
136200         AFTER ADVANCING 2 LINES
136300*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
136400*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
136500     MOVE SPACES TO IMP-ENCAB-COL-SEC2
136600*--> FIJA EL CAMPO CON EL VALOR INDICADO.
136700     MOVE 'SALE'       TO IMP-C2-COL-SALE
136800*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
136900*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
137000     MOVE 'ENTRA'      TO IMP-C2-COL-ENTRA
137100*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
137200     MOVE 'DIF.PUNTOS' TO IMP-C2-COL-PUNTOS
137300*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
137400*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
137500     MOVE 'DIF.COSTO'  TO IMP-C2-COL-COSTO
137600*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
137700     WRITE IMP-LINEA-REPORTE FROM IMP-ENCAB-COL-SEC2
137800         AFTER ADVANCING 1 LINES
137900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
138000*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
138100     MOVE ZERO TO WKS-IX-TA
138200*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
138300     PERFORM 5310-IMPRIME-UNA-TRANSFERENCIA
138400         VARYING WKS-IX-TA FROM 1 BY 1
138500             UNTIL WKS-IX-TA > WKS-TOT-TRANSF-APLIC.
138600 5300-IMPRIME-SECCION-2-E. EXIT.
138700*
138800 5310-IMPRIME-UNA-TRANSFERENCIA.
138900*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
139000*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
139100     MOVE SPACES TO IMP-LINEA-SEC2
139200*--> ARMA EL TEXTO CONCATENANDO LOS CAMPOS DEL AREA DE TRABAJO.
139300     STRING TA-SALE-PRIMER (WKS-IX-TA) DELIMITED BY SIZE
139400         ' ' DELIMITED BY SIZE
139500         TA-SALE-APELLIDO (WKS-IX-TA) DELIMITED BY SIZE
139600         INTO IMP-S2-SALE-NOM
139700*--> ARMA EL TEXTO CONCATENANDO LOS CAMPOS DEL AREA DE TRABAJO.
139800     STRING TA-ENTRA-PRIMER (WKS-IX-TA) DELIMITED BY SIZE
139900         ' ' DELIMITED BY SIZE
140000         TA-ENTRA-APELLIDO (WKS-IX-TA) DELIMITED BY SIZE
140100         INTO IMP-S2-ENTRA-NOM
140200*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
140300     MOVE TA-DIF-PUNTOS (WKS-IX-TA) TO IMP-S2-DIF-PUNTOS
140400*--> FIJA EL CAMPO CON EL VALOR INDICADO.
140500*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
140600     MOVE TA-DIF-COSTO (WKS-IX-TA)  TO IMP-S2-DIF-COSTO
140700*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
140800     WRITE IMP-LINEA-REPORTE FROM IMP-LINEA-SEC2
140900         AFTER ADVANCING 1 LINES.
141000*
141100*--> SECCION 3: PLANTILLA FINAL CON CORTE DE CONTROL POR
141200*--> POSICION (PORTERO, DEFENSA, MEDIO, DELANTERO), SUBTOTAL DE
141300*--> PREDICCION POR POSICION Y GRAN TOTAL AL FINAL.
141400 5400-IMPRIME-SECCION-3 SECTION.
141500*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
141600*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
141700     MOVE ZERO TO WKS-GRAN-PREDICCION
141800*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
141900     MOVE ZERO TO WKS-IX-POS
142000*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
142100*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
142200     PERFORM 5410-IMPRIME-UNA-POSICION
142300         VARYING WKS-IX-POS FROM 1 BY 1 UNTIL WKS-IX-POS > 4
142400*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
142500     MOVE SPACES TO IMP-GRAN-TOTAL
142600*--> FIJA EL CAMPO CON EL VALOR INDICADO.
142700*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
142800     MOVE WKS-GRAN-PREDICCION TO IMP-GT-PREDICCION
142900*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
143000     MOVE WKS-PRESUP-RESTANTE TO IMP-GT-PRESUPUESTO
143100*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
143200*--> EL AREA SE REUTILIZA EN EL SIGUIENTE RENGLON DEL REPORTE.
143300     WRITE IMP-LINEA-REPORTE FROM IMP-GRAN-TOTAL
143400         AFTER ADVANCING 2 LINES.
143500 5400-IMPRIME-SECCION-3-E. EXIT.
143600*
143700 5410-IMPRIME-UNA-POSICION.
143800*--> FIJA EL CAMPO CON EL VALOR INDICADO.
143900     MOVE SPACES TO IMP-ENCAB-SEC3
144000*--> RESUELVE SEGUN EL VALOR VIGENTE DE LA CONDICION.
144100     EVALUATE WKS-IX-POS
144200*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
144300*--> SOLO SE RESUELVE ESTE CASO, LOS DEMAS SIGUEN DE LARGO.
144400         WHEN 1  MOVE 'PORTEROS'    TO IMP-S3-POS-TITULO
144500*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
144600         WHEN 2  MOVE 'DEFENSAS'    TO IMP-S3-POS-TITULO
144700*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
144800*--> SOLO SE RESUELVE ESTE CASO, LOS DEMAS SIGUEN DE LARGO.
144900         WHEN 3  MOVE 'MEDIOCAMPISTAS' TO IMP-S3-POS-TITULO
145000*--> CASO PARTICULAR DE LA CONDICION EVALUADA ARRIBA.
145100         WHEN 4  MOVE 'DELANTEROS'  TO IMP-S3-POS-TITULO
145200     END-EVALUATE
145300*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
145400*--> EL AREA SE REUTILIZA EN EL SIGUIENTE RENGLON DEL REPORTE.
145500     WRITE IMP-LINEA-REPORTE FROM IMP-ENCAB-SEC3
145600         AFTER ADVANCING 2 LINES
145700*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
145800     MOVE ZERO TO WKS-SUB-PREDICCION
145900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
146000*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
146100     MOVE ZERO TO WKS-IX-PLN
146200*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
146300     PERFORM 5420-IMPRIME-UN-JUGADOR
146400         VARYING WKS-IX-PLN FROM 1 BY 1 UNTIL WKS-IX-PLN > 15
146500*--> FIJA EL CAMPO CON EL VALOR INDICADO.
146600*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
146700     MOVE SPACES TO IMP-SUBTOTAL-SEC3
146800*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
146900     MOVE WKS-SUB-PREDICCION TO IMP-SUB-PREDICCION
147000*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
147100*--> EL AREA SE REUTILIZA EN EL SIGUIENTE RENGLON DEL REPORTE.
147200     WRITE IMP-LINEA-REPORTE FROM IMP-SUBTOTAL-SEC3
147300         AFTER ADVANCING 1 LINES
147400*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
147500     ADD WKS-SUB-PREDICCION TO WKS-GRAN-PREDICCION.
147600*
147700 5420-IMPRIME-UN-JUGADOR.
147800*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
147900*--> LA RUTINA DE ERROR SE INVOCA SOLO EN EL CASO NEGATIVO.
148000     IF PLN-POSICION (WKS-IX-PLN) = WKS-IX-POS
148100        AND PLN-ES-FINAL (WKS-IX-PLN)
148200*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
148300         MOVE SPACES TO IMP-LINEA-SEC3
148400*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
148500*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
148600         MOVE PLN-ID (WKS-IX-PLN) TO IMP-S3-ID
148700*--> ARMA EL TEXTO CONCATENANDO LOS CAMPOS DEL AREA DE TRABAJO.
148800         STRING PLN-PRIMER-NOMBRE (WKS-IX-PLN)
148900                 DELIMITED BY SIZE
149000             ' ' DELIMITED BY SIZE
149100             PLN-APELLIDO (WKS-IX-PLN) DELIMITED BY SIZE
149200             INTO IMP-S3-NOMBRE
149300*--> FIJA EL CAMPO CON EL VALOR INDICADO.
149400         MOVE PLN-EQUIPO (WKS-IX-PLN) TO BEQ-CODE-BUSCADO
149500*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
149600*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
149700         PERFORM 2900-BUSCA-EQUIPO
149800*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
149900         IF BEQ-SI-ENCONTRADO
150000*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
150100*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
150200             MOVE EQ-SHORT (BEQ-IX-RESULTADO) TO IMP-S3-CLUB
150300*--> CASO CONTRARIO DE LA CONDICION ANTERIOR.
150400         ELSE
150500*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
150600*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
150700             MOVE SPACES TO IMP-S3-CLUB
150800         END-IF
150900*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
151000         MOVE PLN-COSTO (WKS-IX-PLN) TO IMP-S3-COSTO
151100*--> FIJA EL CAMPO CON EL VALOR INDICADO.
151200*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
151300         MOVE PLN-PREDICCION (WKS-IX-PLN) TO IMP-S3-PREDICCION
151400*--> GRABA EL REGISTRO DE SALIDA YA ARMADO EN WORKING-STORAGE.
151500         WRITE IMP-LINEA-REPORTE FROM IMP-LINEA-SEC3
151600             AFTER ADVANCING 1 LINES
151700*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
151800*--> ESTE TOTAL SE DESPLIEGA EN LA TERMINACION DEL PROGRAMA.
151900         ADD PLN-PREDICCION (WKS-IX-PLN) TO WKS-SUB-PREDICCION
152000     END-IF.
152100******************************************************************
152200*    ETAPA DE CIERRE: DESPLIEGA LOS TOTALES DE LA CORRIDA EN     *
152300*    CONSOLA Y CIERRA TODOS LOS ARCHIVOS.                        *
152400******************************************************************
152500 9000-TERMINACION SECTION.
152600*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
152700     MOVE WKS-TOT-CANDIDATOS TO WKS-MASCARA
152800*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
152900*--> EL OPERADOR REVISA ESTA BITACORA AL CIERRE DEL JOB.
153000     DISPLAY 'FLTR1B01 - CANDIDATOS GENERADOS  ' WKS-MASCARA
153100*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
153200     MOVE WKS-TOT-TRANSF-APLIC TO WKS-MASCARA
153300*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
153400*--> EL OPERADOR REVISA ESTA BITACORA AL CIERRE DEL JOB.
153500     DISPLAY 'FLTR1B01 - TRANSFERENCIAS APLICADAS ' WKS-MASCARA
153600*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
153700     MOVE WKS-PRESUP-RESTANTE TO WKS-PRESUP-TRABAJO-N
153800*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
153900*--> EL OPERADOR REVISA ESTA BITACORA AL CIERRE DEL JOB.
154000     DISPLAY 'FLTR1B01 - PRESUPUESTO RESTANTE  '
154100         WKS-PRESUP-TRABAJO
154200*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
154300     PERFORM 1195-CIERRA-ARCHIVOS.
154400 9000-TERMINACION-E. EXIT.
