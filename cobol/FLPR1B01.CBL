000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400* FECHA       : 14/03/1994                                       *
000500* PROGRAMADOR : J. CALDERON ARRIOLA                              *
000600* APLICACION  : QUINIELA FANTASY DE LA LIGA                      *
000700* PROGRAMA    : FLPR1B01                                         *
000800* TIPO        : PROCESO BATCH                                    *
000900* DESCRIPCION : CALCULA EL PUNTAJE PROYECTADO DE CADA JUGADOR    *
001000*             : DE LA QUINIELA PARA LA JORNADA VIGENTE, A        *
001100*             : PARTIR DE SUS ESTADISTICAS ACUMULADAS Y DE       *
001200*             : LOS PROXIMOS PARTIDOS DE SU CLUB.                *
001300* ARCHIVOS    : PLAYERIN, TEAMFILE, FIXTFILE, EVENTFIL (ENT)     *
001400*             : PLAYEROU, CTLOUT (SALIDA)                        *
001500* ACCION (ES) : LEE, CALCULA, REESCRIBE                          *
001600* INSTALADO   : DEPTO. DE SISTEMAS                               *
001700* BPM/RATIONAL: N/A                                              *
001800* NOMBRE      : PROYECCION DE PUNTAJE DE JUGADOR                 *
001900* DESCRIPCION : EMITE EL ARCHIVO PUENTE CTLOUT CON LOS           *
002000*             : TOTALES DE CONTROL PARA LA SIGUIENTE ETAPA       *
002100*             : DE OPTIMIZACION DE PLANTILLA.                    *
002200*                                                                *
002300*                                                                *
002400*                                                                *
002500******************************************************************
002600*                                                                *
002700*    B I T A C O R A   D E   C A M B I O S                       *
002800*                                                                *
002900*    FECHA      PROGRAMADOR   No.SOLIC.   DESCRIPCION            *
003000*    ---------- ------------- ----------- ----------------------*
003100*    14/03/1994 JCAL          S-0441-94   VERSION INICIAL DEL    *
003200*                                         PROGRAMA DE PROYECCION*
003300*    02/08/1994 JCAL          S-0512-94   SE AGREGA LA REGLA DE  *
003400*                                         DISPONIBILIDAD (LESION)*
003500*    19/01/1995 RTZM          S-0098-95   SE CORRIGE EL CALCULO  *
003600*                                         DE LA FORMA DEL EQUIPO*
003700*    23/06/1995 RTZM          S-0233-95   SE AGREGA LA BANDA DE  *
003800*                                         FORTALEZA DEL RIVAL   *
003900*    11/11/1996 MFLG          S-0710-96   SE AJUSTA EL PORCENTAJE*
004000*                                         DE POSESION CON '%'   *
004100*    08/04/1997 MFLG          S-0155-97   SE AGREGAN TOTALES DE  *
004200*                                         CONTROL AL ARCHIVO    *
004300*                                         PUENTE CTLOUT         *
004400*    17/09/1998 RTZM          S-0602-98   REVISION PREVIA AL     *
004500*                                         CAMBIO DE SIGLO; SE    *
004600*                                         AMPLIA WKS-JORNADA A   *
004700*                                         CUATRO DIGITOS CON     *
004800*                                         SIGLO EXPLICITO (Y2K) *
004900*    05/01/1999 RTZM          S-0014-99   PRUEBAS DE PASO DE     *
005000*                                         SIGLO SATISFACTORIAS  *
005100*    22/02/2001 MFLG          S-0088-01   SE AGREGA LA REGLA DE  *
005200*                                         TRANSFERENCIAS NETAS  *
005300*    14/07/2003 PEDR          S-0340-03   SE AGREGA EL INDICE    *
005400*                                         ICT COMO RASGO CRUDO  *
005500*    30/03/2006 PEDR          S-0121-06   SE CORRIGE EL TOPE DE  *
005600*                                         CINCO PARTIDOS EN LA   *
005700*                                         BUSQUEDA DE FIXTURES   *
005800*    19/12/2022 PEDR          S-0509-22   SE DOCUMENTA LA FORMULA*
005900*                                         DE PUNTAJE VIGENTE EN  *
006000*                                         ESTE PARRAFO PARA LA   *
006100*                                         AUDITORIA DE CONTROL   *
006200*                                         INTERNO                *
006300*                                                                *
006400******************************************************************
006500 PROGRAM-ID.    FLPR1B01.
006600 AUTHOR.        J. CALDERON ARRIOLA.
006700 INSTALLATION.  DEPARTAMENTO DE SISTEMAS.
006800 DATE-WRITTEN.  14/03/1994.
006900 DATE-COMPILED.
007000 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
007100******************************************************************
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM.
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*--> LOS SEIS ARCHIVOS DEL PROGRAMA SE DECLARAN SECUENCIALES,
008100*--> CON NOMBRE LOGICO EN MAYUSCULAS, AL ESTILO DE LA CASA.
008200     SELECT PLAYERIN  ASSIGN TO PLAYERIN
008300         ORGANIZATION IS LINE SEQUENTIAL
008400         FILE STATUS IS FS-PLAYERIN FSE-PLAYERIN.
008500*--> MAESTRO DE EQUIPOS DE LA LIGA.
008600     SELECT TEAMFILE  ASSIGN TO TEAMFILE
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS FS-TEAMFILE FSE-TEAMFILE.
008900*--> CALENDARIO COMPLETO DE LA TEMPORADA.
009000     SELECT FIXTFILE  ASSIGN TO FIXTFILE
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS FS-FIXTFILE FSE-FIXTFILE.
009300*--> CATALOGO DE JORNADAS (EVENTOS) DE LA TEMPORADA.
009400     SELECT EVENTFIL  ASSIGN TO EVENTFIL
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS FS-EVENTFIL FSE-EVENTFIL.
009700*--> SALIDA: MISMA IMAGEN DE PLAYERIN MAS LA PREDICCION.
009800     SELECT PLAYEROU  ASSIGN TO PLAYEROU
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS FS-PLAYEROU FSE-PLAYEROU.
010100*--> SALIDA: REGISTRO PUENTE DE TOTALES DE CONTROL.
010200     SELECT CTLOUT    ASSIGN TO CTLOUT
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS FS-CTLOUT FSE-CTLOUT.
010500******************************************************************
010600 DATA DIVISION.
010700 FILE SECTION.
010800*--> LAYOUT COMUN DE JUGADOR, COMPARTIDO CON FLTR1B01 Y CON
010900*--> EL MAESTRO DE SALIDA POR MEDIO DEL REPLACING DE ABAJO.
011000 FD  PLAYERIN
011100     LABEL RECORDS ARE STANDARD
011200     RECORDING MODE IS F.
011300     COPY FLPLAY1.
011400*--> LAYOUT DE EQUIPO, COMPARTIDO CON FLTR1B01.
011500 FD  TEAMFILE
011600     LABEL RECORDS ARE STANDARD
011700     RECORDING MODE IS F.
011800     COPY FLTEAM1.
011900*--> LAYOUT DE PARTIDO, COMPARTIDO CON FLTR1B01.
012000 FD  FIXTFILE
012100     LABEL RECORDS ARE STANDARD
012200     RECORDING MODE IS F.
012300     COPY FLFIXT1.
012400*--> LAYOUT DE EVENTO (JORNADA), EXCLUSIVO DE ESTE PROGRAMA.
012500 FD  EVENTFIL
012600     LABEL RECORDS ARE STANDARD
012700     RECORDING MODE IS F.
012800     COPY FLEVEN1.
012900*--> REUTILIZA EL LAYOUT DE PLAYERIN CAMBIANDO SOLO EL NOMBRE
013000*--> DEL REGISTRO Y EL PREFIJO DE LOS CAMPOS, PARA NO DUPLICAR
013100*--> LA COPY EN DOS ARCHIVOS DISTINTOS.
013200 FD  PLAYEROU
013300     LABEL RECORDS ARE STANDARD
013400     RECORDING MODE IS F.
013500     COPY FLPLAY1 REPLACING FL-PLAYER-REC BY FL-PLAYER-OUT-REC,
013600         LEADING FL-PL- BY FL-PO-.
013700*--> LAYOUT DEL REGISTRO PUENTE, EXCLUSIVO DE ESTA ETAPA.
013800 FD  CTLOUT
013900     LABEL RECORDS ARE STANDARD
014000     RECORDING MODE IS F.
014100     COPY FLCTRL1.
014200******************************************************************
014300 WORKING-STORAGE SECTION.
014400*--> AREA DE ESTADO DE ARCHIVOS Y DE LLAMADA AL MODULO DE ABEND
014500*--> DE ARCHIVO, IGUAL AL PATRON USADO EN EL RESTO DE LA CASA.
014600 01  WKS-FS-STATUS.
014700     05  FS-PLAYERIN             PIC X(02).
014800     05  FSE-PLAYERIN.
014900         10  FSE-PI-RETURN       PIC S9(4) COMP-5.
015000         10  FSE-PI-FUNCTION     PIC S9(4) COMP-5.
015100         10  FSE-PI-FEEDBACK     PIC S9(4) COMP-5.
015200     05  FS-TEAMFILE             PIC X(02).
015300     05  FSE-TEAMFILE.
015400         10  FSE-TM-RETURN       PIC S9(4) COMP-5.
015500         10  FSE-TM-FUNCTION     PIC S9(4) COMP-5.
015600         10  FSE-TM-FEEDBACK     PIC S9(4) COMP-5.
015700     05  FS-FIXTFILE             PIC X(02).
015800     05  FSE-FIXTFILE.
015900         10  FSE-FX-RETURN       PIC S9(4) COMP-5.
016000         10  FSE-FX-FUNCTION     PIC S9(4) COMP-5.
016100         10  FSE-FX-FEEDBACK     PIC S9(4) COMP-5.
016200     05  FS-EVENTFIL             PIC X(02).
016300     05  FSE-EVENTFIL.
016400         10  FSE-EV-RETURN       PIC S9(4) COMP-5.
016500         10  FSE-EV-FUNCTION     PIC S9(4) COMP-5.
016600         10  FSE-EV-FEEDBACK     PIC S9(4) COMP-5.
016700     05  FS-PLAYEROU             PIC X(02).
016800     05  FSE-PLAYEROU.
016900         10  FSE-PO-RETURN       PIC S9(4) COMP-5.
017000         10  FSE-PO-FUNCTION     PIC S9(4) COMP-5.
017100         10  FSE-PO-FEEDBACK     PIC S9(4) COMP-5.
017200     05  FS-CTLOUT               PIC X(02).
017300     05  FSE-CTLOUT.
017400         10  FSE-CT-RETURN       PIC S9(4) COMP-5.
017500         10  FSE-CT-FUNCTION     PIC S9(4) COMP-5.
017600         10  FSE-CT-FEEDBACK     PIC S9(4) COMP-5.
017700     05  PROGRAMA                PIC X(08) VALUE 'FLPR1B01'.
017800     05  ARCHIVO                 PIC X(08).
017900     05  ACCION                  PIC X(04).
018000     05  LLAVE                   PIC X(20).
018100*--> NUMERO DE CICLO (1 A 6) QUE IDENTIFICA CUAL DE LOS SEIS
018200*--> ARCHIVOS ESTABA EN PROCESO DE APERTURA CUANDO FALLO.
018300     05  WKS-FS-CICLO            PIC 9(02) COMP.
018400     05  FILLER                  PIC X(04).
018500*
018600 01  WKS-INDICADORES.
018700     05  FIN-PLAYERIN            PIC X(01) VALUE 'N'.
018800         88  HAY-FIN-PLAYERIN               VALUE 'S'.
018900     05  FIN-TEAMFILE            PIC X(01) VALUE 'N'.
019000         88  HAY-FIN-TEAMFILE                VALUE 'S'.
019100     05  FIN-FIXTFILE            PIC X(01) VALUE 'N'.
019200         88  HAY-FIN-FIXTFILE                VALUE 'S'.
019300     05  FIN-EVENTFIL            PIC X(01) VALUE 'N'.
019400         88  HAY-FIN-EVENTFIL                VALUE 'S'.
019500*--> FILLER DE RESERVA PARA FUTURAS BANDERAS DE CONTROL.
019600     05  HAY-EVENTO-LEIDO        PIC X(01) VALUE 'N'.
019700         88  EVENTO-YA-LEIDO                  VALUE 'S'.
019800     05  FILLER                  PIC X(10).
019900*
020000*--> TABLA DE EQUIPOS DE LA LIGA, CARGADA UNA SOLA VEZ AL
020100*--> ARRANQUE DEL PROGRAMA (PATRON DE CARGA-TABLA DE LA CASA).
020200 01  WKS-TABLA-EQUIPOS.
020300*--> CONTADOR DE CLUBES CARGADOS; DOBLA COMO SUBINDICE MAXIMO
020400*--> DE LA TABLA WKS-EQUIPO.
020500     05  WKS-TOT-EQUIPOS         PIC 9(03) COMP.
020600     05  WKS-EQUIPO OCCURS 20 TIMES.
020700         10  WKS-EQ-CODE         PIC 9(04).
020800         10  WKS-EQ-NAME         PIC X(20).
020900         10  WKS-EQ-SHORT        PIC X(05).
021000         10  WKS-EQ-HOME-FZA     PIC 9(04).
021100         10  WKS-EQ-AWAY-FZA     PIC 9(04).
021200     05  FILLER                  PIC X(08).
021300*
021400*--> TABLA DE PARTIDOS DE LA TEMPORADA, ORDENADA EN EL ARCHIVO
021500*--> POR JORNADA ASCENDENTE Y CARGADA COMPLETA EN MEMORIA.
021600 01  WKS-TABLA-FIXTURES.
021700*--> CONTADOR DE PARTIDOS CARGADOS; DOBLA COMO SUBINDICE MAXIMO
021800*--> DE LA TABLA WKS-FIXTURE.
021900     05  WKS-TOT-FIXTURES        PIC 9(04) COMP.
022000     05  WKS-FIXTURE OCCURS 380 TIMES.
022100         10  WKS-FX-ID           PIC X(10).
022200         10  WKS-FX-GW           PIC 9(02).
022300         10  WKS-FX-HOME-CODE    PIC 9(04).
022400         10  WKS-FX-AWAY-CODE    PIC 9(04).
022500         10  WKS-FX-DONE         PIC X(01).
022600         10  WKS-FX-HOME-RSLT    PIC X(01).
022700     05  FILLER                  PIC X(06).
022800*
022900*--> AREA DE TRABAJO DE LA JORNADA VIGENTE (EVENTO) Y DEL
023000*--> TOTAL DE MANAGERS INSCRITOS EN LA QUINIELA.
023100 01  WKS-EVENTO-VIGENTE.
023200     05  WKS-EV-ID               PIC X(06).
023300     05  WKS-EV-SEASON           PIC X(07).
023400     05  WKS-JORNADA-ACTUAL      PIC 9(04).
023500*--> VISTA REDEFINIDA PARA SEPARAR EL SIGLO DE LA JORNADA,
023600*--> CONFORME AL AJUSTE DE CUATRO DIGITOS DEL CAMBIO DE SIGLO.
023700     05  WKS-JORNADA-ACTUAL-R REDEFINES
023800         WKS-JORNADA-ACTUAL.
023900         10  WKS-JORN-SIGLO      PIC 9(02).
024000         10  WKS-JORN-GW         PIC 9(02).
024100     05  WKS-EV-TOT-PLAYERS      PIC 9(09).
024200     05  FILLER                  PIC X(06).
024300*
024400*--> ACUMULADORES DE LA CORRIDA (TOTALES DE CONTROL DEL REPORTE
024500*--> PUENTE CTLOUT, CONSUMIDOS POR FLTR1B01 EN LA SIGUIENTE ETAPA)
024600 77  WKS-TOT-JUG-LEIDOS          PIC 9(07) COMP VALUE ZERO.
024700 77  WKS-TOT-JUG-PREDICHOS       PIC 9(07) COMP VALUE ZERO.
024800 77  WKS-TOT-FIXT-ANOTADOS       PIC 9(07) COMP VALUE ZERO.
024900 77  WKS-TOT-JUG-EN-CERO         PIC 9(07) COMP VALUE ZERO.
025000*
025100*--> SUBINDICES DE TABLA (SOLO SUBINDICE NUMERICO SIMPLE, SIN
025200*--> INDEXED BY, CONFORME AL ESTILO DE LOS DEMAS PROGRAMAS).
025300 77  WKS-IX-EQU                  PIC 9(03) COMP VALUE ZERO.
025400 77  WKS-IX-FIX                  PIC 9(04) COMP VALUE ZERO.
025500 77  WKS-IX-PF                   PIC 9(01) COMP VALUE ZERO.
025600 77  WKS-IX-FORMA                PIC 9(02) COMP VALUE ZERO.
025700*
025800*--> BITACORA DE RASGOS CRUDOS DEL JUGADOR, DERIVADOS DE SUS
025900*--> ESTADISTICAS ACUMULADAS EN LA TEMPORADA.
026000 01  WKS-RASGOS-JUGADOR.
026100*--> CADA CAMPO DE ESTE GRUPO ES UN PROMEDIO POR JORNADA DE SU
026200*--> CONTRAPARTE ACUMULADA EN PLAYERIN.
026300     05  WKS-R-AVG-POINTS        PIC S9(05)V99.
026400     05  WKS-R-AVG-BONUS         PIC S9(05)V99.
026500     05  WKS-R-AVG-MINUTES       PIC S9(05)V99.
026600     05  WKS-R-AVG-BPS           PIC S9(05)V99.
026700     05  WKS-R-AVG-SAVES         PIC S9(05)V99.
026800     05  WKS-R-AVG-GOALS-CONC    PIC S9(05)V99.
026900     05  WKS-R-AVG-PEN-SAVED     PIC S9(05)V99.
027000     05  WKS-R-AVG-CLEAN-SHEETS  PIC S9(05)V99.
027100     05  WKS-R-AVG-GOALS-SCORED  PIC S9(05)V99.
027200     05  WKS-R-AVG-ASSISTS       PIC S9(05)V99.
027300     05  WKS-R-CREATIVITY        PIC S9(05)V9.
027400     05  WKS-R-ICT-INDEX         PIC S9(04)V9.
027500     05  WKS-R-THREAT            PIC S9(05)V9.
027600     05  WKS-R-INFLUENCE         PIC S9(05)V9.
027700     05  WKS-R-SELECTED          PIC S9(09)V99.
027800     05  WKS-R-TRANSF-BALANCE    PIC S9(09).
027900     05  FILLER                  PIC X(04).
028000*
028100*--> VISTA ALFANUMERICA DEL PORCENTAJE DE POSESION, PARA PODER
028200*--> DESPOJAR EL SIGNO '%' QUE ALGUNAS VECES TRAE EL ARCHIVO.
028300 01  WKS-PCT-TRABAJO             PIC X(05).
028400 01  WKS-PCT-TRABAJO-R REDEFINES WKS-PCT-TRABAJO.
028500     05  WKS-PCT-TRABAJO-N       PIC 9(03)V9.
028600*
028700*--> CLAVE DE BUSQUEDA GENERICA PARTIDA EN SU COMPONENTE DE
028800*--> JUGADOR, USADA EN LOS MENSAJES DE ERROR DE ESCRITURA.
028900 01  WKS-LLAVE-JUGADOR           PIC X(32).
029000 01  WKS-LLAVE-JUGADOR-R REDEFINES WKS-LLAVE-JUGADOR.
029100     05  WKS-LLAVE-JUG-ID        PIC 9(06).
029200     05  FILLER                  PIC X(26).
029300*
029400*--> PARAMETROS Y RESULTADO DE LA RUTINA DE BUSQUEDA DE EQUIPO
029500*--> POR CODIGO (NO HAY CALL, SE COMPARTE WORKING-STORAGE).
029600 01  WKS-BUSQUEDA-EQUIPO.
029700     05  BEQ-CODE-BUSCADO        PIC 9(04).
029800     05  BEQ-ENCONTRADO          PIC X(01).
029900         88  BEQ-SI-ENCONTRADO               VALUE 'S'.
030000     05  BEQ-IX-RESULTADO        PIC 9(03) COMP.
030100     05  FILLER                  PIC X(04).
030200*
030300*--> PARAMETROS Y RESULTADO DE LA RUTINA DE METRICAS DE EQUIPO
030400*--> (FORTALEZA, LOCALIA, FORMA) -- UNIDAD TEAM-METRICS DEL
030500*--> SISTEMA DE PREDICCION.
030600 01  WKS-TM-PARM.
030700     05  TM-P-CODE-EQUIPO        PIC 9(04).
030800     05  TM-P-JORNADA            PIC 9(02).
030900     05  TM-P-FIX-ENCONTRADO     PIC X(01).
031000         88  TM-P-HAY-FIXTURE                 VALUE 'S'.
031100     05  TM-P-ES-LOCAL           PIC X(01).
031200         88  TM-P-JUEGA-LOCAL                 VALUE 'S'.
031300     05  TM-P-FORTALEZA-CRUDA    PIC 9(04).
031400     05  TM-P-BANDA-FORTALEZA    PIC 9(01).
031500     05  TM-P-FORMA              PIC S9(03)V99.
031600     05  FILLER                  PIC X(04).
031700*
031800*--> ANILLO CIRCULAR DE LOS ULTIMOS CINCO RESULTADOS DEL EQUIPO,
031900*--> USADO PARA CALCULAR LA FORMA RECIENTE SIN FUNCIONES
032000*--> INTRINSECAS DE RESTO O DE ARREGLO.
032100 01  WKS-FORMA-TRABAJO.
032200     05  WKS-FORMA-POS           PIC 9(01) COMP VALUE ZERO.
032300     05  WKS-FORMA-CONT          PIC 9(01) COMP VALUE ZERO.
032400     05  WKS-FORMA-SUMA          PIC S9(03) COMP VALUE ZERO.
032500     05  WKS-FORMA-BUFFER OCCURS 5 TIMES PIC 9(01) COMP.
032600     05  FILLER                  PIC X(04).
032700*
032800*--> CONTEXTO DE FIXTURE DURANTE EL BARRIDO DE LOS PROXIMOS
032900*--> PARTIDOS DEL CLUB DEL JUGADOR (UNIDAD FIXTURE-LOOKUP).
033000 01  WKS-CONTEXTO-FIXTURE.
033100     05  CX-TOT-SELECCIONADOS    PIC 9(01) COMP.
033200     05  WKS-SELEC-FIX OCCURS 5 TIMES PIC 9(04) COMP.
033300     05  CX-CODE-RIVAL           PIC 9(04).
033400     05  CX-JUEGA-LOCAL          PIC X(01).
033500         88  CX-ES-LOCAL                      VALUE 'S'.
033600     05  CX-WAS-HOME             PIC 9(01).
033700     05  CX-BANDA-PROPIA         PIC 9(01).
033800     05  CX-BANDA-RIVAL          PIC 9(01).
033900     05  CX-FORMA-PROPIA         PIC S9(03)V99.
034000     05  CX-PUNTAJE-FIXTURE      PIC S9(03)V99.
034100     05  FILLER                  PIC X(04).
034200*
034300*--> ACUMULADOR DE LA SUMATORIA DE PUNTAJES POR PARTIDO Y
034400*--> RESULTADO PROMEDIADO DEL JUGADOR.
034500 01  WKS-PROMEDIO-JUGADOR.
034600     05  WKS-SUMA-PUNTAJE        PIC S9(05)V99 COMP.
034700     05  WKS-CONT-PUNTAJE        PIC 9(01) COMP.
034800     05  WKS-PREDICCION-FINAL    PIC S9(03)V99.
034900     05  FILLER                  PIC X(04).
035000*
035100*--> MASCARA DE DESPLIEGUE PARA LOS MENSAJES DE CONSOLA AL
035200*--> CIERRE DE LA CORRIDA (PATRON DE ESTADISTICAS DE LA CASA).
035300 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.
035400******************************************************************
035500 PROCEDURE DIVISION.
035600******************************************************************
035700*    PARRAFO PRINCIPAL - GOBIERNA LAS TRES ETAPAS DEL PROGRAMA: *
035800*    APERTURA, BARRIDO DE JUGADORES Y CIERRE.                   *
035900******************************************************************
036000*--> GOBIERNA EL CICLO COMPLETO: PRIMERO LA ETAPA DE APERTURA,
036100*--> LUEGO UN PERFORM POR CADA JUGADOR DEL MAESTRO PLAYERIN Y,
036200*--> AL AGOTARSE EL ARCHIVO, LA ETAPA DE CIERRE.
036300 0000-PRINCIPAL SECTION.
036400*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
036500*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
036600     PERFORM 1000-INICIALIZACION
036700*--> EL BARRIDO TERMINA CUANDO LA BANDERA DE FIN DE PLAYERIN
036800*--> QUEDA ENCENDIDA POR LA LECTURA ANTICIPADA DE 1500/2000.
036900     PERFORM 2000-PROCESA-JUGADORES
037000         UNTIL HAY-FIN-PLAYERIN
037100*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
037200     PERFORM 9000-TERMINACION
037300*--> TERMINA LA CORRIDA EN ESTE PUNTO DEL PROCESO.
037400     STOP RUN.
037500 0000-PRINCIPAL-E. EXIT.
037600******************************************************************
037700*    ETAPA DE APERTURA: ABRE ARCHIVOS, CARGA TABLAS EN MEMORIA  *
037800*    Y SELECCIONA EL EVENTO (JORNADA) VIGENTE.                  *
037900******************************************************************
038000*--> ORDEN FIJO: ARCHIVOS, TABLA DE EQUIPOS, TABLA DE FIXTURES,
038100*--> EVENTO VIGENTE Y, AL FINAL, LA PRIMERA LECTURA DE PLAYERIN
038200*--> (PATRON DE LECTURA ANTICIPADA DE LOS PROGRAMAS BATCH).
038300 1000-INICIALIZACION SECTION.
038400*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
038500*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
038600     PERFORM 1100-ABRE-ARCHIVOS
038700*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
038800     PERFORM 1200-CARGA-TABLA-EQUIPOS
038900*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
039000*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
039100     PERFORM 1300-CARGA-TABLA-FIXTURES
039200*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
039300     PERFORM 1400-SELECCIONA-EVENTO
039400*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
039500*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
039600     PERFORM 1500-PRIMERA-LECTURA-PLAYERIN.
039700 1000-INICIALIZACION-E. EXIT.
039800*
039900*--> ABRE LOS CUATRO ARCHIVOS DE ENTRADA Y LOS DOS DE SALIDA.
040000*--> CADA OPEN SE VALIDA POR SEPARADO PARA QUE EL MENSAJE DE
040100*--> ABEND IDENTIFIQUE CON PRECISION CUAL ARCHIVO FALLO.
040200 1100-ABRE-ARCHIVOS SECTION.
040300*--> MAESTRO DE JUGADORES DE LA JORNADA (ENTRADA PRINCIPAL).
040400     OPEN INPUT  PLAYERIN
040500*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
040600     IF FS-PLAYERIN NOT = '00'
040700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
040800*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
040900         MOVE 1 TO WKS-FS-CICLO
041000*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
041100         PERFORM 1190-ERROR-APERTURA
041200     END-IF
041300*--> TABLA DE EQUIPOS DE LA LIGA (SE CARGA COMPLETA EN MEMORIA).
041400     OPEN INPUT  TEAMFILE
041500*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
041600*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
041700     IF FS-TEAMFILE NOT = '00'
041800*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
041900         MOVE 2 TO WKS-FS-CICLO
042000         PERFORM 1190-ERROR-APERTURA
042100     END-IF
042200*--> CALENDARIO DE PARTIDOS DE TODA LA TEMPORADA.
042300     OPEN INPUT  FIXTFILE
042400*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
042500*--> LA RUTINA DE ERROR SE INVOCA SOLO EN EL CASO NEGATIVO.
042600     IF FS-FIXTFILE NOT = '00'
042700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
042800         MOVE 3 TO WKS-FS-CICLO
042900*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
043000*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
043100         PERFORM 1190-ERROR-APERTURA
043200     END-IF
043300*--> CATALOGO DE JORNADAS, DE DONDE SE DERIVA LA VIGENTE.
043400     OPEN INPUT  EVENTFIL
043500*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
043600     IF FS-EVENTFIL NOT = '00'
043700*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
043800*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
043900         MOVE 4 TO WKS-FS-CICLO
044000*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
044100         PERFORM 1190-ERROR-APERTURA
044200     END-IF
044300*--> MAESTRO DE SALIDA: MISMA IMAGEN DE PLAYERIN MAS LA
044400*--> PREDICCION YA CALCULADA EN EL CAMPO FL-PO-PREDICTION.
044500     OPEN OUTPUT PLAYEROU
044600*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
044700*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
044800     IF FS-PLAYEROU NOT = '00'
044900*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
045000         MOVE 5 TO WKS-FS-CICLO
045100*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
045200*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
045300         PERFORM 1190-ERROR-APERTURA
045400     END-IF
045500*--> PUENTE DE TOTALES DE CONTROL HACIA LA ETAPA DE FLTR1B01.
045600     OPEN OUTPUT CTLOUT
045700*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
045800     IF FS-CTLOUT NOT = '00'
045900         MOVE 6 TO WKS-FS-CICLO
046000*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
046100*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
046200         PERFORM 1190-ERROR-APERTURA
046300     END-IF.
046400 1100-ABRE-ARCHIVOS-E. EXIT.
046500*
046600*--> RUTINA COMUN DE ERROR DE APERTURA, IGUAL EN FORMA A LA
046700*--> USADA EN LOS DEMAS PROGRAMAS BATCH: IDENTIFICA EL ARCHIVO
046800*--> QUE FALLO Y LLAMA AL MODULO DE ABEND DE LA CASA CON SU
046900*--> FILE STATUS EXTENDIDO PARA LA BITACORA.
047000 1190-ERROR-APERTURA.
047100*--> ARMA LOS PARAMETROS DEL MODULO COMUN DE ABEND SEGUN CUAL
047200*--> DE LOS SEIS ARCHIVOS FALLO EN LA APERTURA.
047300     MOVE 'OPEN'           TO ACCION
047400*--> FIJA EL CAMPO CON EL VALOR INDICADO.
047500     MOVE SPACES           TO LLAVE
047600*--> EL INDICADOR WKS-FS-CICLO FUE FIJADO EN 1100-ABRE-ARCHIVOS
047700*--> ANTES DE LLEGAR AQUI; DETERMINA CUAL ARCHIVO SE REPORTA.
047800     EVALUATE WKS-FS-CICLO
047900*--> CICLO 1: FALLO LA APERTURA DE ENTRADA DE PLAYERIN.
048000        WHEN 1
048100*--> FIJA EL CAMPO CON EL VALOR INDICADO.
048200*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
048300            MOVE 'PLAYERIN' TO ARCHIVO
048400*--> LLAMA AL MODULO COMUN DE LA CASA.
048500            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
048600                 LLAVE, FS-PLAYERIN, FSE-PLAYERIN
048700*--> CICLO 2: FALLO LA APERTURA DE ENTRADA DE TEAMFILE.
048800        WHEN 2
048900*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
049000*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
049100            MOVE 'TEAMFILE' TO ARCHIVO
049200*--> LLAMA AL MODULO COMUN DE LA CASA.
049300            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
049400                 LLAVE, FS-TEAMFILE, FSE-TEAMFILE
049500*--> CICLO 3: FALLO LA APERTURA DE ENTRADA DE FIXTFILE.
049600        WHEN 3
049700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
049800*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
049900            MOVE 'FIXTFILE' TO ARCHIVO
050000*--> LLAMA AL MODULO COMUN DE LA CASA.
050100            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
050200                 LLAVE, FS-FIXTFILE, FSE-FIXTFILE
050300*--> CICLO 4: FALLO LA APERTURA DE ENTRADA DE EVENTFIL.
050400        WHEN 4
050500*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
050600*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
050700            MOVE 'EVENTFIL' TO ARCHIVO
050800*--> LLAMA AL MODULO COMUN DE LA CASA.
050900            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
051000                 LLAVE, FS-EVENTFIL, FSE-EVENTFIL
051100*--> CICLO 5: FALLO LA APERTURA DE SALIDA DE PLAYEROU.
051200        WHEN 5
051300*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
051400*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
051500            MOVE 'PLAYEROU' TO ARCHIVO
051600*--> LLAMA AL MODULO COMUN DE LA CASA.
051700            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
051800                 LLAVE, FS-PLAYEROU, FSE-PLAYEROU
051900*--> CICLO 6: FALLO LA APERTURA DE SALIDA DE CTLOUT.
052000        WHEN 6
052100*--> FIJA EL CAMPO CON EL VALOR INDICADO.
052200*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
052300            MOVE 'CTLOUT'   TO ARCHIVO
052400*--> LLAMA AL MODULO COMUN DE LA CASA.
052500            CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
052600                 LLAVE, FS-CTLOUT, FSE-CTLOUT
052700     END-EVALUATE
052800*--> CIERRA LO QUE YA SE HUBIERA ABIERTO ANTES DE ABORTAR LA
052900*--> CORRIDA; NO HAY FORMA DE CONTINUAR SIN EL ARCHIVO QUE FALLO.
053000     PERFORM 1195-CIERRA-ARCHIVOS
053100     STOP RUN.
053200*
053300*--> CIERRE UNICO DE LOS SEIS ARCHIVOS, USADO TANTO EN EL ABEND
053400*--> DE APERTURA COMO EN LA TERMINACION NORMAL DEL PROGRAMA.
053500 1195-CIERRA-ARCHIVOS.
053600*--> CIERRA EL ARCHIVO AL TERMINAR SU USO EN ESTA ETAPA.
053700*--> EVITA DEJAR ARCHIVOS ABIERTOS AL TERMINAR LA CORRIDA.
053800     CLOSE PLAYERIN TEAMFILE FIXTFILE EVENTFIL PLAYEROU CTLOUT.
053900*
054000*--> CARGA LA TABLA DE EQUIPOS EN MEMORIA (MAXIMO 20 CLUBES),
054100*--> PATRON DE CARGA-TABLA USADO EN LAS INTERFASES DE LA CASA.
054200 1200-CARGA-TABLA-EQUIPOS SECTION.
054300*--> LECTURA ANTICIPADA: EL PRIMER REGISTRO SE TRAE ANTES DE
054400*--> ENTRAR AL PERFORM-UNTIL, AL ESTILO DE LOS DEMAS PROGRAMAS.
054500     MOVE ZERO TO WKS-TOT-EQUIPOS
054600*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
054700     READ TEAMFILE
054800         AT END MOVE 'S' TO FIN-TEAMFILE
054900     END-READ
055000*--> EL TOPE DE 20 CLUBES ES UNA COTA DE SEGURIDAD; LA LIGA
055100*--> REAL TIENE SIEMPRE MENOS EQUIPOS QUE ESE LIMITE.
055200     PERFORM 1210-CARGA-UN-EQUIPO
055300         UNTIL HAY-FIN-TEAMFILE
055400            OR WKS-TOT-EQUIPOS >= 20
055500*--> CIERRA EL ARCHIVO AL TERMINAR SU USO EN ESTA ETAPA.
055600*--> EVITA DEJAR ARCHIVOS ABIERTOS AL TERMINAR LA CORRIDA.
055700     CLOSE TEAMFILE.
055800 1200-CARGA-TABLA-EQUIPOS-E. EXIT.
055900*
056000*--> TRASLADA UN REGISTRO DE TEAMFILE A LA CASILLA SIGUIENTE
056100*--> DE LA TABLA WKS-TB-EQUIPOS Y LEE EL SIGUIENTE REGISTRO.
056200 1210-CARGA-UN-EQUIPO.
056300*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
056400     ADD 1 TO WKS-TOT-EQUIPOS
056500*--> CODIGO, NOMBRE LARGO Y NOMBRE CORTO DEL CLUB.
056600     MOVE FL-TM-CODE          TO WKS-EQ-CODE (WKS-TOT-EQUIPOS)
056700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
056800*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
056900     MOVE FL-TM-NAME          TO WKS-EQ-NAME (WKS-TOT-EQUIPOS)
057000*--> FIJA EL CAMPO CON EL VALOR INDICADO.
057100     MOVE FL-TM-SHORT-NAME    TO WKS-EQ-SHORT (WKS-TOT-EQUIPOS)
057200*--> FORTALEZA CRUDA DE LOCAL Y DE VISITANTE DEL CLUB, TAL
057300*--> CUAL VIENE DE LA TABLA DE CLASIFICACION DE LA TEMPORADA.
057400     MOVE FL-TM-HOME-STRENGTH TO WKS-EQ-HOME-FZA (WKS-TOT-EQUIPOS)
057500*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
057600*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
057700     MOVE FL-TM-AWAY-STRENGTH TO WKS-EQ-AWAY-FZA (WKS-TOT-EQUIPOS)
057800*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
057900     READ TEAMFILE
058000         AT END MOVE 'S' TO FIN-TEAMFILE
058100     END-READ.
058200*
058300*--> CARGA LA TABLA DE FIXTURES EN MEMORIA (MAXIMO 380 PARTIDOS),
058400*--> EL ARCHIVO YA VIENE ORDENADO POR JORNADA ASCENDENTE.
058500 1300-CARGA-TABLA-FIXTURES SECTION.
058600*--> MISMO PATRON DE LECTURA ANTICIPADA QUE LA CARGA DE EQUIPOS.
058700     MOVE ZERO TO WKS-TOT-FIXTURES
058800*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
058900*--> LA BANDERA SE CONSULTA EN EL PERFORM UNTIL DEL PARRAFO.
059000     READ FIXTFILE
059100         AT END MOVE 'S' TO FIN-FIXTFILE
059200     END-READ
059300*--> EL TOPE DE 380 PARTIDOS CUBRE UNA TEMPORADA COMPLETA DE
059400*--> 20 EQUIPOS A DOBLE VUELTA (20 * 19).
059500     PERFORM 1310-CARGA-UN-FIXTURE
059600         UNTIL HAY-FIN-FIXTFILE
059700            OR WKS-TOT-FIXTURES >= 380
059800*--> CIERRA EL ARCHIVO AL TERMINAR SU USO EN ESTA ETAPA.
059900     CLOSE FIXTFILE.
060000 1300-CARGA-TABLA-FIXTURES-E. EXIT.
060100*
060200*--> TRASLADA UN REGISTRO DE FIXTFILE A LA TABLA WKS-TB-FIXTURES,
060300*--> RESPETANDO EL ORDEN ASCENDENTE DE JORNADA YA VENIDO EN EL
060400*--> ARCHIVO (NO SE REQUIERE UN SORT APARTE).
060500 1310-CARGA-UN-FIXTURE.
060600*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
060700*--> EL TOTAL SIRVE DE AUDITORIA DE LA CORRIDA.
060800     ADD 1 TO WKS-TOT-FIXTURES
060900*--> IDENTIFICADOR DEL PARTIDO Y JORNADA A LA QUE PERTENECE.
061000     MOVE FL-FX-ID          TO WKS-FX-ID (WKS-TOT-FIXTURES)
061100*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
061200     MOVE FL-FX-GW          TO WKS-FX-GW (WKS-TOT-FIXTURES)
061300*--> CLUBES LOCAL Y VISITANTE DEL PARTIDO.
061400     MOVE FL-FX-HOME-CODE   TO WKS-FX-HOME-CODE (WKS-TOT-FIXTURES)
061500*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
061600*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
061700     MOVE FL-FX-AWAY-CODE   TO WKS-FX-AWAY-CODE (WKS-TOT-FIXTURES)
061800*--> INDICADOR DE PARTIDO YA JUGADO Y RESULTADO DEL LOCAL
061900*--> (W/D/L), NECESARIOS PARA LA UNIDAD TEAM-METRICS.
062000     MOVE FL-FX-DONE        TO WKS-FX-DONE (WKS-TOT-FIXTURES)
062100*--> FIJA EL CAMPO CON EL VALOR INDICADO.
062200     MOVE FL-FX-HOME-RESULT TO WKS-FX-HOME-RSLT (WKS-TOT-FIXTURES)
062300*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
062400*--> LA BANDERA SE CONSULTA EN EL PERFORM UNTIL DEL PARRAFO.
062500     READ FIXTFILE
062600         AT END MOVE 'S' TO FIN-FIXTFILE
062700     END-READ.
062800*
062900*--> SELECCIONA EL EVENTO (JORNADA) VIGENTE: EL DE MAYOR NUMERO
063000*--> DE JORNADA DE TODOS LOS REGISTROS DEL ARCHIVO.
063100 1400-SELECCIONA-EVENTO SECTION.
063200*--> BARRE EL CATALOGO COMPLETO DE EVENTOS PARA QUEDARSE CON
063300*--> EL NUMERO DE JORNADA MAS ALTO REPORTADO.
063400     MOVE ZERO TO WKS-JORNADA-ACTUAL
063500*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
063600     MOVE ZERO TO WKS-EV-TOT-PLAYERS
063700*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
063800*--> LA BANDERA SE CONSULTA EN EL PERFORM UNTIL DEL PARRAFO.
063900     READ EVENTFIL
064000         AT END MOVE 'S' TO FIN-EVENTFIL
064100     END-READ
064200*--> NO HAY FORMA MAS BARATA DE OBTENER EL MAXIMO QUE RECORRER
064300*--> TODO EL ARCHIVO; EVENTFIL ES PEQUENO.
064400     PERFORM 1410-EVALUA-EVENTO
064500         UNTIL HAY-FIN-EVENTFIL
064600     CLOSE EVENTFIL
064700*--> SI EL CATALOGO DE EVENTOS VINO VACIO NO HAY JORNADA VIGENTE
064800*--> Y NO TIENE SENTIDO SEGUIR; SE CIERRA Y SE ABORTA LA CORRIDA.
064900     IF WKS-JORN-GW = ZERO
065000*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
065100         DISPLAY 'FLPR1B01 - NO SE ENCONTRO EVENTO VIGENTE'
065200*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
065300*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
065400         PERFORM 1195-CIERRA-ARCHIVOS
065500*--> TERMINA LA CORRIDA EN ESTE PUNTO DEL PROCESO.
065600         STOP RUN
065700     END-IF.
065800 1400-SELECCIONA-EVENTO-E. EXIT.
065900*
066000*--> SE QUEDA CON EL REGISTRO DE MAYOR GAMEWEEK VISTO HASTA
066100*--> AHORA Y SIGUE LEYENDO HASTA AGOTAR EL ARCHIVO.
066200 1410-EVALUA-EVENTO.
066300*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
066400     IF FL-EV-GAMEWEEK > WKS-JORN-GW
066500*--> GUARDA EL IDENTIFICADOR, LA TEMPORADA, LA JORNADA Y EL
066600*--> TOTAL DE MANAGERS DEL EVENTO MAS RECIENTE VISTO.
066700         MOVE FL-EV-ID          TO WKS-EV-ID
066800*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
066900*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
067000         MOVE FL-EV-SEASON      TO WKS-EV-SEASON
067100*--> FIJA EL CAMPO CON EL VALOR INDICADO.
067200         MOVE FL-EV-GAMEWEEK    TO WKS-JORN-GW
067300*--> FIJA EL CAMPO CON EL VALOR INDICADO.
067400*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
067500         MOVE FL-EV-TOT-PLAYERS TO WKS-EV-TOT-PLAYERS
067600     END-IF
067700*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
067800     READ EVENTFIL
067900         AT END MOVE 'S' TO FIN-EVENTFIL
068000     END-READ.
068100*
068200*--> ULTIMO PASO DE LA APERTURA: TRAE EL PRIMER JUGADOR PARA
068300*--> QUE EL PERFORM-UNTIL DE 0000-PRINCIPAL ARRANQUE CON DATOS.
068400 1500-PRIMERA-LECTURA-PLAYERIN SECTION.
068500*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
068600*--> LA BANDERA SE CONSULTA EN EL PERFORM UNTIL DEL PARRAFO.
068700     READ PLAYERIN
068800         AT END MOVE 'S' TO FIN-PLAYERIN
068900     END-READ.
069000 1500-PRIMERA-LECTURA-PLAYERIN-E. EXIT.
069100******************************************************************
069200*    ETAPA DE BARRIDO: UN REGISTRO DE JUGADOR POR CICLO.        *
069300*    DERIVA RASGOS, BUSCA PROXIMOS PARTIDOS, ANOTA Y PROMEDIA.  *
069400******************************************************************
069500*--> UN CICLO POR JUGADOR: DERIVA RASGOS, LOCALIZA SUS PROXIMOS
069600*--> PARTIDOS, LOS CALIFICA, PROMEDIA, APLICA DISPONIBILIDAD,
069700*--> REESCRIBE EL MAESTRO DE SALIDA Y LEE EL SIGUIENTE REGISTRO.
069800 2000-PROCESA-JUGADORES SECTION.
069900*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
070000     ADD 1 TO WKS-TOT-JUG-LEIDOS
070100*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
070200*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
070300     PERFORM 2100-DERIVA-RASGOS-CRUDOS
070400*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
070500     PERFORM 2200-BUSCA-PROXIMOS-FIXTURES
070600*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
070700*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
070800     PERFORM 2300-ANOTA-FIXTURES-SELECCIONADOS
070900     PERFORM 2400-PROMEDIA-PREDICCION
071000*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
071100     PERFORM 2500-APLICA-DISPONIBILIDAD
071200*--> TRASLADA EL RESULTADO AL AREA DE PLAYERIN ANTES DE ESCRIBIR;
071300*--> FL-PLAYER-OUT-REC SE ARMA A PARTIR DE ESTA MISMA AREA.
071400     MOVE WKS-PREDICCION-FINAL TO FL-PL-PREDICTION
071500*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
071600*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
071700     PERFORM 2600-ESCRIBE-PLAYEROU
071800*--> LECTURA SECUENCIAL, CON SU PROPIA BANDERA DE FIN DE ARCHIVO.
071900     READ PLAYERIN
072000         AT END MOVE 'S' TO FIN-PLAYERIN
072100     END-READ.
072200 2000-PROCESA-JUGADORES-E. EXIT.
072300*
072400*--> DERIVA EL VECTOR DE RASGOS CRUDOS DEL JUGADOR A PARTIR DE
072500*--> SUS ESTADISTICAS ACUMULADAS DE TEMPORADA.
072600*--> 30/03/2006 PEDR - SE REESCRIBE PARA USAR WKS-JORN-GW COMO
072700*--> DIVISOR UNICO DE TODOS LOS PROMEDIOS DE LA JORNADA.
072800 2100-DERIVA-RASGOS-CRUDOS SECTION.
072900*--> LIMPIA TODO EL VECTOR DE RASGOS CRUDOS ANTES DE DERIVARLO,
073000*--> PARA QUE UN JUGADOR SIN JORNADA VIGENTE NO ARRASTRE VALORES
073100*--> DEL REGISTRO ANTERIOR.
073200     MOVE ZERO TO WKS-RASGOS-JUGADOR
073300*--> SIN JORNADA VIGENTE NO HAY DIVISOR VALIDO; SE DEJA EL
073400*--> VECTOR EN CERO Y SE SALE DE LA SECCION.
073500     IF WKS-JORN-GW = ZERO
073600         GO TO 2100-DERIVA-RASGOS-CRUDOS-E
073700     END-IF
073800*--> PROMEDIOS COMUNES A TODAS LAS POSICIONES.
073900     COMPUTE WKS-R-AVG-POINTS ROUNDED =
074000         FL-PL-TOT-POINTS / WKS-JORN-GW
074100*--> CALCULA EL VALOR SEGUN LA FORMULA VIGENTE DE LA UNIDAD.
074200     COMPUTE WKS-R-AVG-BONUS ROUNDED =
074300         FL-PL-BONUS / WKS-JORN-GW
074400*--> CALCULA EL VALOR SEGUN LA FORMULA VIGENTE DE LA UNIDAD.
074500     COMPUTE WKS-R-AVG-MINUTES ROUNDED =
074600         FL-PL-MINUTES / WKS-JORN-GW
074700*--> DERIVA EL CAMPO A PARTIR DE LOS DATOS YA DISPONIBLES.
074800     COMPUTE WKS-R-AVG-BPS ROUNDED =
074900         FL-PL-BPS / WKS-JORN-GW
075000*--> RASGOS EXCLUSIVOS DE PORTERO: ATAJADAS, GOLES RECIBIDOS,
075100*--> PENALES ATAJADOS Y PORTERIA EN CERO.
075200     IF FL-PL-ES-PORTERO
075300*--> CALCULA EL VALOR SEGUN LA FORMULA VIGENTE DE LA UNIDAD.
075400         COMPUTE WKS-R-AVG-SAVES ROUNDED =
075500             FL-PL-SAVES / WKS-JORN-GW
075600*--> CALCULA EL VALOR SEGUN LA FORMULA VIGENTE DE LA UNIDAD.
075700         COMPUTE WKS-R-AVG-GOALS-CONC ROUNDED =
075800             FL-PL-GOALS-CONCEDED / WKS-JORN-GW
075900*--> DERIVA EL CAMPO A PARTIR DE LOS DATOS YA DISPONIBLES.
076000         COMPUTE WKS-R-AVG-PEN-SAVED ROUNDED =
076100             FL-PL-PEN-SAVED / WKS-JORN-GW
076200*--> CALCULA EL VALOR SEGUN LA FORMULA VIGENTE DE LA UNIDAD.
076300         COMPUTE WKS-R-AVG-CLEAN-SHEETS ROUNDED =
076400             FL-PL-CLEAN-SHEETS / WKS-JORN-GW
076500     END-IF
076600*--> LOS DEFENSAS COMPARTEN CON EL PORTERO LA METRICA DE
076700*--> PORTERIA EN CERO Y GOLES RECIBIDOS DE SU EQUIPO.
076800     IF FL-PL-ES-DEFENSA
076900*--> CALCULA EL VALOR SEGUN LA FORMULA VIGENTE DE LA UNIDAD.
077000         COMPUTE WKS-R-AVG-CLEAN-SHEETS ROUNDED =
077100             FL-PL-CLEAN-SHEETS / WKS-JORN-GW
077200*--> DERIVA EL CAMPO A PARTIR DE LOS DATOS YA DISPONIBLES.
077300         COMPUTE WKS-R-AVG-GOALS-CONC ROUNDED =
077400             FL-PL-GOALS-CONCEDED / WKS-JORN-GW
077500     END-IF
077600*--> MEDIOS Y DELANTEROS SUMAN RASGOS OFENSIVOS; LOS CAMPOS
077700*--> DE CREATIVIDAD, ICT E INTENCION DE AMENAZA SOLO SE TOMAN
077800*--> CUANDO VIENEN NUMERICOS EN EL ARCHIVO.
077900     IF FL-PL-ES-MEDIO OR FL-PL-ES-DELANTERO
078000*--> CALCULA EL VALOR SEGUN LA FORMULA VIGENTE DE LA UNIDAD.
078100         COMPUTE WKS-R-AVG-GOALS-SCORED ROUNDED =
078200             FL-PL-GOALS-SCORED / WKS-JORN-GW
078300*--> DERIVA EL CAMPO A PARTIR DE LOS DATOS YA DISPONIBLES.
078400         COMPUTE WKS-R-AVG-ASSISTS ROUNDED =
078500             FL-PL-ASSISTS / WKS-JORN-GW
078600*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
078700*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
078800         IF FL-PL-CREATIVITY-A IS NUMERIC
078900*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
079000             MOVE FL-PL-CREATIVITY TO WKS-R-CREATIVITY
079100         END-IF
079200*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
079300*--> LA RUTINA DE ERROR SE INVOCA SOLO EN EL CASO NEGATIVO.
079400         IF FL-PL-ICT-INDEX-A IS NUMERIC
079500*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
079600             MOVE FL-PL-ICT-INDEX TO WKS-R-ICT-INDEX
079700         END-IF
079800         IF FL-PL-THREAT-A IS NUMERIC
079900*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
080000*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
080100             MOVE FL-PL-THREAT TO WKS-R-THREAT
080200         END-IF
080300     END-IF
080400*--> LA INFLUENCIA SE RECOGE PARA TODAS LAS POSICIONES.
080500     IF FL-PL-INFLUENCE-A IS NUMERIC
080600*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
080700         MOVE FL-PL-INFLUENCE TO WKS-R-INFLUENCE
080800     END-IF
080900*--> 11/11/1996 MFLG - DESPOJA EL '%' DE COLA ANTES DE CONVERTIR.
081000     MOVE FL-PL-SELECTED-PCT-A TO WKS-PCT-TRABAJO
081100*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
081200*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
081300     IF WKS-PCT-TRABAJO(5:1) = '%'
081400*--> FIJA EL CAMPO CON EL VALOR INDICADO.
081500         MOVE SPACE TO WKS-PCT-TRABAJO(5:1)
081600     END-IF
081700*--> EL PORCENTAJE DE SELECCION SE CONVIERTE A NUMERO DE
081800*--> MANAGERS USANDO EL TOTAL DE INSCRITOS DE LA JORNADA.
081900     IF WKS-PCT-TRABAJO IS NUMERIC
082000*--> DERIVA EL CAMPO A PARTIR DE LOS DATOS YA DISPONIBLES.
082100         COMPUTE WKS-R-SELECTED ROUNDED =
082200             WKS-PCT-TRABAJO-N * 0.01 * WKS-EV-TOT-PLAYERS
082300     ELSE
082400*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
082500*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
082600         MOVE ZERO TO WKS-R-SELECTED
082700     END-IF
082800*--> 22/02/2001 MFLG - BALANCE NETO DE TRANSFERENCIAS.
082900*--> SALDO NETO DE ENTRADAS MENOS SALIDAS DEL JUGADOR EN LA
083000*--> VENTANA DE TRANSFERENCIAS VIGENTE.
083100     COMPUTE WKS-R-TRANSF-BALANCE =
083200         FL-PL-TRANSFERS-IN - FL-PL-TRANSFERS-OUT.
083300 2100-DERIVA-RASGOS-CRUDOS-E. EXIT.
083400*
083500*--> LOCALIZA LOS PROXIMOS PARTIDOS (HASTA 5) DEL CLUB DEL
083600*--> JUGADOR A PARTIR DE LA JORNADA VIGENTE (FIXTURE-LOOKUP).
083700*--> 30/03/2006 PEDR - CORRIGE EL TOPE; ANTES SE CORTABA EL
083800*--> BARRIDO EN EL PRIMER PARTIDO JUGADO EN VEZ DE SALTARLO.
083900*--> RECORRE LA TABLA DE FIXTURES UNA SOLA VEZ PARA LOCALIZAR,
084000*--> EN ORDEN, LOS PROXIMOS PARTIDOS PENDIENTES DEL CLUB DEL
084100*--> JUGADOR, HASTA UN MAXIMO DE CINCO.
084200 2200-BUSCA-PROXIMOS-FIXTURES SECTION.
084300*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
084400     MOVE ZERO TO CX-TOT-SELECCIONADOS
084500*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
084600*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
084700     MOVE ZERO TO WKS-IX-FIX
084800*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
084900     PERFORM 2210-REVISA-UN-FIXTURE
085000         UNTIL WKS-IX-FIX >= WKS-TOT-FIXTURES
085100            OR CX-TOT-SELECCIONADOS >= 5.
085200 2200-BUSCA-PROXIMOS-FIXTURES-E. EXIT.
085300*
085400*--> UN FIXTURE CALIFICA SI EL CLUB DEL JUGADOR JUEGA EN EL
085500*--> (LOCAL O VISITANTE), LA JORNADA NO ES ANTERIOR A LA VIGENTE
085600*--> Y EL PARTIDO TODAVIA NO SE HA JUGADO.
085700 2210-REVISA-UN-FIXTURE.
085800*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
085900*--> ESTE TOTAL SE DESPLIEGA EN LA TERMINACION DEL PROGRAMA.
086000     ADD 1 TO WKS-IX-FIX
086100*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
086200     IF (WKS-FX-HOME-CODE (WKS-IX-FIX) = FL-PL-TEAM-CODE
086300          OR WKS-FX-AWAY-CODE (WKS-IX-FIX) = FL-PL-TEAM-CODE)
086400        AND WKS-FX-GW (WKS-IX-FIX) >= WKS-JORN-GW
086500        AND WKS-FX-DONE (WKS-IX-FIX) = 'N'
086600*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
086700*--> EL TOTAL SIRVE DE AUDITORIA DE LA CORRIDA.
086800         ADD 1 TO CX-TOT-SELECCIONADOS
086900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
087000         MOVE WKS-IX-FIX TO WKS-IX-PF
087100*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
087200*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
087300         PERFORM 2220-GUARDA-FIXTURE-SELEC
087400     END-IF.
087500*
087600*--> GUARDA EL INDICE DEL FIXTURE SELECCIONADO EN LA CASILLA
087700*--> DEL ARREGLO TEMPORAL DE LA UNIDAD FIXTURE-LOOKUP.
087800*--> EL ARREGLO WKS-SELEC-FIX GUARDA SOLO EL SUBINDICE, NO EL
087900*--> CONTENIDO, PARA NO DUPLICAR LA TABLA DE FIXTURES.
088000 2220-GUARDA-FIXTURE-SELEC.
088100*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
088200     MOVE WKS-IX-FIX TO WKS-SELEC-FIX (CX-TOT-SELECCIONADOS).
088300******************************************************************
088400*    PARA CADA FIXTURE SELECCIONADO, AGREGA EL CONTEXTO DEL     *
088500*    RIVAL Y CALIFICA LA FORMULA DE PUNTAJE DEL PARTIDO.        *
088600******************************************************************
088700*--> RECORRE LOS FIXTURES YA SELECCIONADOS Y ACUMULA EL
088800*--> PUNTAJE PROYECTADO DE CADA UNO PARA PROMEDIARLOS DESPUES.
088900 2300-ANOTA-FIXTURES-SELECCIONADOS SECTION.
089000*--> FIJA EL CAMPO CON EL VALOR INDICADO.
089100*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
089200     MOVE ZERO TO WKS-SUMA-PUNTAJE
089300     MOVE ZERO TO WKS-CONT-PUNTAJE
089400*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
089500     MOVE ZERO TO WKS-IX-PF
089600*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
089700*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
089800     PERFORM 2310-ANOTA-UN-FIXTURE
089900         UNTIL WKS-IX-PF >= CX-TOT-SELECCIONADOS.
090000 2300-ANOTA-FIXTURES-SELECCIONADOS-E. EXIT.
090100*
090200*--> DETERMINA SI EL JUGADOR ES LOCAL O VISITANTE EN ESTE
090300*--> FIXTURE Y CUAL ES EL CODIGO DEL EQUIPO RIVAL.
090400 2310-ANOTA-UN-FIXTURE.
090500*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
090600     ADD 1 TO WKS-IX-PF
090700*--> FIJA EL CAMPO CON EL VALOR INDICADO.
090800*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
090900     MOVE WKS-SELEC-FIX (WKS-IX-PF) TO WKS-IX-FIX
091000*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
091100     IF WKS-FX-HOME-CODE (WKS-IX-FIX) = FL-PL-TEAM-CODE
091200*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
091300*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
091400         MOVE 'S' TO CX-JUEGA-LOCAL
091500*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
091600         MOVE WKS-FX-AWAY-CODE (WKS-IX-FIX) TO CX-CODE-RIVAL
091700     ELSE
091800*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
091900*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
092000         MOVE 'N' TO CX-JUEGA-LOCAL
092100*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
092200         MOVE WKS-FX-HOME-CODE (WKS-IX-FIX) TO CX-CODE-RIVAL
092300     END-IF
092400*--> UN CODIGO DE CLUB NO RESOLUBLE DESCARTA EL FIXTURE.
092500*--> LOCALIZA LA FORTALEZA Y LA FORMA DEL PROPIO CLUB; SI EL
092600*--> CODIGO NO APARECE EN LA TABLA DE EQUIPOS SE DESCARTA EL
092700*--> FIXTURE (DATO SUCIO) EN VEZ DE ABORTAR LA CORRIDA.
092800     MOVE FL-PL-TEAM-CODE TO BEQ-CODE-BUSCADO
092900*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
093000*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
093100     PERFORM 2900-BUSCA-EQUIPO
093200*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
093300     IF NOT BEQ-SI-ENCONTRADO
093400         GO TO 2310-ANOTA-UN-FIXTURE-EXIT
093500     END-IF
093600*--> FIJA EL CAMPO CON EL VALOR INDICADO.
093700*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
093800     MOVE BEQ-CODE-BUSCADO TO TM-P-CODE-EQUIPO
093900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
094000     MOVE WKS-FX-GW (WKS-IX-FIX) TO TM-P-JORNADA
094100     PERFORM 2700-CALCULA-FORTALEZA
094200*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
094300*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
094400     MOVE TM-P-BANDA-FORTALEZA TO CX-BANDA-PROPIA
094500*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
094600     PERFORM 2800-CALCULA-FORMA
094700*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
094800*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
094900     MOVE TM-P-FORMA TO CX-FORMA-PROPIA
095000*--> REPITE LA MISMA BUSQUEDA PARA EL CLUB RIVAL.
095100     MOVE CX-CODE-RIVAL TO BEQ-CODE-BUSCADO
095200*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
095300     PERFORM 2900-BUSCA-EQUIPO
095400*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
095500*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
095600     IF NOT BEQ-SI-ENCONTRADO
095700         GO TO 2310-ANOTA-UN-FIXTURE-EXIT
095800     END-IF
095900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
096000     MOVE BEQ-CODE-BUSCADO TO TM-P-CODE-EQUIPO
096100*--> FIJA EL CAMPO CON EL VALOR INDICADO.
096200*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
096300     MOVE WKS-FX-GW (WKS-IX-FIX) TO TM-P-JORNADA
096400*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
096500     PERFORM 2700-CALCULA-FORTALEZA
096600*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
096700*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
096800     MOVE TM-P-BANDA-FORTALEZA TO CX-BANDA-RIVAL
096900*--> LA BANDERA DE LOCALIA SE USA COMO SUMANDO BINARIO DENTRO
097000*--> DE LA FORMULA DE PUNTAJE DEL PARTIDO.
097100     IF CX-ES-LOCAL
097200*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
097300         MOVE 1 TO CX-WAS-HOME
097400     ELSE
097500*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
097600*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
097700         MOVE 0 TO CX-WAS-HOME
097800     END-IF
097900*--> FORMULA DE PUNTAJE DEL JUGADOR PARA ESTE PARTIDO.
098000     COMPUTE CX-PUNTAJE-FIXTURE ROUNDED =
098100         WKS-R-AVG-POINTS
098200         + (0.50 * WKS-R-AVG-BONUS)
098300         + (0.25 * CX-FORMA-PROPIA)
098400         + (0.25 * (CX-BANDA-PROPIA - CX-BANDA-RIVAL))
098500         + (0.25 * CX-WAS-HOME)
098600*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
098700     IF CX-PUNTAJE-FIXTURE < ZERO
098800*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
098900*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
099000         MOVE ZERO TO CX-PUNTAJE-FIXTURE
099100     END-IF
099200*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
099300     ADD CX-PUNTAJE-FIXTURE TO WKS-SUMA-PUNTAJE
099400     ADD 1 TO WKS-CONT-PUNTAJE
099500*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
099600*--> ESTE TOTAL SE DESPLIEGA EN LA TERMINACION DEL PROGRAMA.
099700     ADD 1 TO WKS-TOT-FIXT-ANOTADOS.
099800 2310-ANOTA-UN-FIXTURE-EXIT.
099900     EXIT.
100000*
100100*--> PROMEDIA LOS PUNTAJES DE LOS FIXTURES ANOTADOS.
100200*--> UN JUGADOR SIN NINGUN FIXTURE ANOTADO (CALENDARIO VACIO O
100300*--> TODOS LOS CODIGOS SUCIOS) QUEDA EN PREDICCION CERO.
100400 2400-PROMEDIA-PREDICCION SECTION.
100500*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
100600     IF WKS-CONT-PUNTAJE = ZERO
100700*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
100800*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
100900         MOVE ZERO TO WKS-PREDICCION-FINAL
101000     ELSE
101100*--> CALCULA EL VALOR SEGUN LA FORMULA VIGENTE DE LA UNIDAD.
101200         COMPUTE WKS-PREDICCION-FINAL ROUNDED =
101300             WKS-SUMA-PUNTAJE / WKS-CONT-PUNTAJE
101400*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
101500         ADD 1 TO WKS-TOT-JUG-PREDICHOS
101600     END-IF.
101700 2400-PROMEDIA-PREDICCION-E. EXIT.
101800*
101900*--> APLICA LA REGLA DE DISPONIBILIDAD POR LESION O SUSPENSION.
102000*--> LA PROBABILIDAD DE JUGAR (CHANCE-THIS / CHANCE-NEXT) VIENE
102100*--> DEL ARCHIVO; 999 SIGNIFICA "SIN REPORTE" Y NO CUENTA COMO
102200*--> DUDA. POR DEBAJO DE 75% SE CONSIDERA NO DISPONIBLE.
102300 2500-APLICA-DISPONIBILIDAD SECTION.
102400*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
102500*--> LA RUTINA DE ERROR SE INVOCA SOLO EN EL CASO NEGATIVO.
102600     IF (FL-PL-CHANCE-THIS NOT = 999 AND FL-PL-CHANCE-THIS < 75)
102700        OR
102800        (FL-PL-CHANCE-NEXT NOT = 999 AND FL-PL-CHANCE-NEXT < 75)
102900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
103000         MOVE ZERO TO WKS-PREDICCION-FINAL
103100*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
103200*--> EL TOTAL SIRVE DE AUDITORIA DE LA CORRIDA.
103300         ADD 1 TO WKS-TOT-JUG-EN-CERO
103400     END-IF.
103500 2500-APLICA-DISPONIBILIDAD-E. EXIT.
103600*
103700*--> REESCRIBE EL MAESTRO DE JUGADORES CON LA PREDICCION YA
103800*--> CALCULADA (ARCHIVO PLAYEROU SUSTITUYE AL MAESTRO ORIGINAL).
103900*--> REESCRIBE EL MAESTRO COMPLETO CAMPO A CAMPO; PLAYEROU ES
104000*--> LA MISMA IMAGEN DE PLAYERIN MAS EL CAMPO DE PREDICCION.
104100 2600-ESCRIBE-PLAYEROU SECTION.
104200*--> IDENTIFICACION DEL JUGADOR Y DATOS DE FICHA.
104300     MOVE FL-PL-ID             TO FL-PO-ID
104400*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
104500     MOVE FL-PL-FIRST-NAME     TO FL-PO-FIRST-NAME
104600*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
104700*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
104800     MOVE FL-PL-LAST-NAME      TO FL-PO-LAST-NAME
104900*--> POSICION Y CLUB DEL JUGADOR.
105000     MOVE FL-PL-ELEM-TYPE      TO FL-PO-ELEM-TYPE
105100*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
105200     MOVE FL-PL-TEAM-CODE      TO FL-PO-TEAM-CODE
105300*--> ESTADISTICAS ACUMULADAS DE LA TEMPORADA, TAL CUAL
105400*--> VIENEN EN PLAYERIN; ESTOS CAMPOS YA FUERON LEIDOS PERO
105500*--> NO MODIFICADOS POR ESTE PROGRAMA.
105600     MOVE FL-PL-TOT-POINTS     TO FL-PO-TOT-POINTS
105700*--> FIJA EL CAMPO CON EL VALOR INDICADO.
105800*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
105900     MOVE FL-PL-BONUS          TO FL-PO-BONUS
106000*--> FIJA EL CAMPO CON EL VALOR INDICADO.
106100     MOVE FL-PL-MINUTES        TO FL-PO-MINUTES
106200*--> FIJA EL CAMPO CON EL VALOR INDICADO.
106300*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
106400     MOVE FL-PL-BPS            TO FL-PO-BPS
106500*--> RASGOS DE PORTERO.
106600     MOVE FL-PL-SAVES          TO FL-PO-SAVES
106700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
106800     MOVE FL-PL-GOALS-CONCEDED TO FL-PO-GOALS-CONCEDED
106900     MOVE FL-PL-PEN-SAVED      TO FL-PO-PEN-SAVED
107000*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
107100*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
107200     MOVE FL-PL-CLEAN-SHEETS   TO FL-PO-CLEAN-SHEETS
107300*--> RASGOS OFENSIVOS.
107400     MOVE FL-PL-GOALS-SCORED   TO FL-PO-GOALS-SCORED
107500*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
107600     MOVE FL-PL-ASSISTS        TO FL-PO-ASSISTS
107700*--> METRICAS ALFANUMERICAS QUE PUEDEN VENIR EN BLANCO.
107800     MOVE FL-PL-CREATIVITY-A   TO FL-PO-CREATIVITY-A
107900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
108000*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
108100     MOVE FL-PL-ICT-INDEX-A    TO FL-PO-ICT-INDEX-A
108200*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
108300     MOVE FL-PL-THREAT-A       TO FL-PO-THREAT-A
108400*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
108500*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
108600     MOVE FL-PL-INFLUENCE-A    TO FL-PO-INFLUENCE-A
108700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
108800     MOVE FL-PL-SELECTED-PCT-A TO FL-PO-SELECTED-PCT-A
108900*--> TRANSFERENCIAS Y COSTO VIGENTE DEL JUGADOR.
109000     MOVE FL-PL-TRANSFERS-IN   TO FL-PO-TRANSFERS-IN
109100*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
109200*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
109300     MOVE FL-PL-TRANSFERS-OUT  TO FL-PO-TRANSFERS-OUT
109400*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
109500     MOVE FL-PL-NOW-COST       TO FL-PO-NOW-COST
109600*--> PROBABILIDAD DE JUGAR Y, AL FINAL, LA PREDICCION YA
109700*--> CALCULADA POR ESTE PROGRAMA.
109800     MOVE FL-PL-CHANCE-THIS    TO FL-PO-CHANCE-THIS
109900*--> FIJA EL CAMPO CON EL VALOR INDICADO.
110000*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
110100     MOVE FL-PL-CHANCE-NEXT    TO FL-PO-CHANCE-NEXT
110200*--> FIJA EL CAMPO CON EL VALOR INDICADO.
110300     MOVE FL-PL-PREDICTION     TO FL-PO-PREDICTION
110400*--> UN ERROR DE ESCRITURA NO ABORTA LA CORRIDA; SOLO SE
110500*--> REPORTA POR CONSOLA CON LA LLAVE DEL JUGADOR AFECTADO,
110600*--> PARA QUE EL OPERADOR LO REVISE DESPUES DEL PROCESO.
110700     WRITE FL-PLAYER-OUT-REC
110800*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
110900*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
111000     IF FS-PLAYEROU NOT = '00'
111100*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
111200         MOVE FL-PL-ID TO WKS-LLAVE-JUG-ID
111300*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
111400*--> EL OPERADOR REVISA ESTA BITACORA AL CIERRE DEL JOB.
111500         DISPLAY 'FLPR1B01 - ERROR ESCRIBIENDO PLAYEROU JUGADOR '
111600                  WKS-LLAVE-JUG-ID
111700     END-IF.
111800 2600-ESCRIBE-PLAYEROU-E. EXIT.
111900******************************************************************
112000*    UNIDAD TEAM-METRICS: FORTALEZA, LOCALIA Y FORMA DE UN      *
112100*    CLUB PARA UNA JORNADA DADA (PARAMETROS EN WKS-TM-PARM).    *
112200******************************************************************
112300*--> 23/06/1995 RTZM - CALCULA LA BANDA DE FORTALEZA DEL EQUIPO
112400*--> INDICADO PARA LA JORNADA INDICADA.
112500*--> BUSCA, DENTRO DE LA TABLA DE FIXTURES, EL PARTIDO DEL
112600*--> EQUIPO INDICADO EN LA JORNADA INDICADA Y CLASIFICA SU
112700*--> FORTALEZA CRUDA EN TRES BANDAS.
112800 2700-CALCULA-FORTALEZA SECTION.
112900*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
113000     MOVE 'N' TO TM-P-FIX-ENCONTRADO
113100*--> SIN FIXTURE LOCALIZADO, LA BANDA QUEDA EN CERO (CLUB SIN
113200*--> PARTIDO EN ESA JORNADA, P.EJ. POR FECHA DE DESCANSO).
113300     MOVE ZERO TO TM-P-BANDA-FORTALEZA
113400*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
113500*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
113600     MOVE ZERO TO WKS-IX-FIX
113700     PERFORM 2710-BUSCA-FIXTURE-JORNADA
113800         UNTIL WKS-IX-FIX >= WKS-TOT-FIXTURES
113900            OR TM-P-HAY-FIXTURE
114000*--> LAS BANDAS DE CORTE (1160 Y 1270) VIENEN DE LA TABLA DE
114100*--> CLASIFICACION DE FORTALEZA DE LA TEMPORADA VIGENTE.
114200     IF TM-P-HAY-FIXTURE
114300*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
114400         IF TM-P-FORTALEZA-CRUDA >= 1270
114500*--> FIJA EL CAMPO CON EL VALOR INDICADO.
114600*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
114700             MOVE 3 TO TM-P-BANDA-FORTALEZA
114800         ELSE
114900*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
115000             IF TM-P-FORTALEZA-CRUDA >= 1160
115100*--> FIJA EL CAMPO CON EL VALOR INDICADO.
115200*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
115300                 MOVE 2 TO TM-P-BANDA-FORTALEZA
115400             ELSE
115500*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
115600                 MOVE 1 TO TM-P-BANDA-FORTALEZA
115700             END-IF
115800         END-IF
115900     END-IF.
116000 2700-CALCULA-FORTALEZA-E. EXIT.
116100*
116200*--> UNA VEZ LOCALIZADO EL FIXTURE DE LA JORNADA, TOMA LA
116300*--> FORTALEZA DE LOCAL O DE VISITANTE SEGUN CORRESPONDA.
116400 2710-BUSCA-FIXTURE-JORNADA.
116500*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
116600*--> ESTE TOTAL SE DESPLIEGA EN LA TERMINACION DEL PROGRAMA.
116700     ADD 1 TO WKS-IX-FIX
116800*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
116900     IF WKS-FX-GW (WKS-IX-FIX) = TM-P-JORNADA
117000*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
117100*--> SI LA CONDICION NO SE CUMPLE, EL FLUJO SIGUE DE LARGO.
117200         IF WKS-FX-HOME-CODE (WKS-IX-FIX) = TM-P-CODE-EQUIPO
117300*--> FIXTURE LOCALIZADO CON EL CLUB COMO LOCAL.
117400             MOVE 'S' TO TM-P-FIX-ENCONTRADO
117500*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
117600             MOVE 'S' TO TM-P-ES-LOCAL
117700*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
117800*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
117900             MOVE WKS-EQ-HOME-FZA (BEQ-IX-RESULTADO)
118000                  TO TM-P-FORTALEZA-CRUDA
118100         ELSE
118200*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
118300             IF WKS-FX-AWAY-CODE (WKS-IX-FIX) = TM-P-CODE-EQUIPO
118400*--> FIXTURE LOCALIZADO CON EL CLUB COMO VISITANTE.
118500                 MOVE 'S' TO TM-P-FIX-ENCONTRADO
118600*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
118700*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
118800                 MOVE 'N' TO TM-P-ES-LOCAL
118900*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
119000                 MOVE WKS-EQ-AWAY-FZA (BEQ-IX-RESULTADO)
119100                      TO TM-P-FORTALEZA-CRUDA
119200             END-IF
119300         END-IF
119400     END-IF.
119500*
119600*--> 19/01/1995 RTZM - CALCULA LA FORMA DEL EQUIPO: PROMEDIO DE
119700*--> LOS ULTIMOS CINCO RESULTADOS ANTES DE LA JORNADA DADA,
119800*--> W=3 D=2 L=1, DESDE LA PERSPECTIVA DEL PROPIO CLUB.
119900*--> RECORRE TODOS LOS FIXTURES YA JUGADOS ANTES DE LA JORNADA
120000*--> DADA Y ACUMULA HASTA LOS ULTIMOS CINCO RESULTADOS DEL CLUB
120100*--> EN EL ANILLO CIRCULAR WKS-FORMA-BUFFER.
120200 2800-CALCULA-FORMA SECTION.
120300*--> FIJA EL CAMPO CON EL VALOR INDICADO.
120400*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
120500     MOVE ZERO TO WKS-FORMA-POS
120600*--> FIJA EL CAMPO CON EL VALOR INDICADO.
120700     MOVE ZERO TO WKS-FORMA-CONT
120800     MOVE ZERO TO WKS-IX-FIX
120900*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
121000*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
121100     PERFORM 2810-EVALUA-FIXTURE-FORMA
121200         UNTIL WKS-IX-FIX >= WKS-TOT-FIXTURES
121300*--> UN CLUB SIN PARTIDOS JUGADOS TODAVIA (INICIO DE TEMPORADA)
121400*--> QUEDA CON FORMA CERO EN VEZ DE DIVIDIR ENTRE CERO.
121500     IF WKS-FORMA-CONT = ZERO
121600*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
121700         MOVE ZERO TO TM-P-FORMA
121800     ELSE
121900*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
122000*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
122100         PERFORM 2820-SUMA-BUFFER-FORMA
122200*--> DERIVA EL CAMPO A PARTIR DE LOS DATOS YA DISPONIBLES.
122300         COMPUTE TM-P-FORMA ROUNDED =
122400             WKS-FORMA-SUMA / WKS-FORMA-CONT
122500     END-IF.
122600 2800-CALCULA-FORMA-E. EXIT.
122700*
122800*--> SOLO CUENTAN LOS FIXTURES YA JUGADOS (DONE = 'Y') ANTERIORES
122900*--> A LA JORNADA CONSULTADA Y EN LOS QUE PARTICIPE EL CLUB.
123000 2810-EVALUA-FIXTURE-FORMA.
123100*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
123200     ADD 1 TO WKS-IX-FIX
123300*--> BIFURCA SEGUN EL ESTADO VIGENTE DEL DATO EVALUADO.
123400*--> LA RUTINA DE ERROR SE INVOCA SOLO EN EL CASO NEGATIVO.
123500     IF WKS-FX-GW (WKS-IX-FIX) < TM-P-JORNADA
123600        AND WKS-FX-DONE (WKS-IX-FIX) = 'Y'
123700        AND (WKS-FX-HOME-CODE (WKS-IX-FIX) = TM-P-CODE-EQUIPO
123800             OR WKS-FX-AWAY-CODE (WKS-IX-FIX) = TM-P-CODE-EQUIPO)
123900*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
124000         PERFORM 2830-REGISTRA-RESULTADO
124100     END-IF.
124200*
124300*--> SUMA LAS CASILLAS OCUPADAS DEL ANILLO CIRCULAR; NO SE USA
124400*--> FUNCION INTRINSECA DE SUMATORIA, CONFORME AL ESTILO DE
124500*--> LA CASA DE ACUMULAR CON UN PERFORM VARYING.
124600 2820-SUMA-BUFFER-FORMA.
124700*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
124800*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
124900     MOVE ZERO TO WKS-FORMA-SUMA
125000*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
125100     MOVE ZERO TO WKS-IX-FORMA
125200*--> DELEGA EL PASO AL PARRAFO CORRESPONDIENTE.
125300*--> CADA PARRAFO ES RESPONSABLE DE SU PROPIA VALIDACION.
125400     PERFORM 2825-ACUMULA-CASILLA-FORMA
125500         VARYING WKS-IX-FORMA FROM 1 BY 1
125600         UNTIL WKS-IX-FORMA > WKS-FORMA-CONT.
125700*
125800*--> UNA CASILLA POR ITERACION DEL PERFORM VARYING DE ARRIBA.
125900 2825-ACUMULA-CASILLA-FORMA.
126000*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
126100     ADD WKS-FORMA-BUFFER (WKS-IX-FORMA) TO WKS-FORMA-SUMA.
126200*
126300*--> REGISTRA EL RESULTADO DEL FIXTURE EN LA CASILLA VIGENTE DEL
126400*--> ANILLO CIRCULAR, DESDE LA PERSPECTIVA DEL CLUB CONSULTADO.
126500*--> AVANZA LA CASILLA DEL ANILLO (1 A 5, CON VUELTA A 1) Y
126600*--> CONVIERTE EL RESULTADO DEL FIXTURE A PUNTOS DE FORMA
126700*--> (W=3 D=2 L=1) DESDE LA PERSPECTIVA DEL CLUB CONSULTADO.
126800 2830-REGISTRA-RESULTADO.
126900*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
127000*--> ESTE TOTAL SE DESPLIEGA EN LA TERMINACION DEL PROGRAMA.
127100     ADD 1 TO WKS-FORMA-POS
127200*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
127300     IF WKS-FORMA-POS > 5
127400*--> FIJA EL CAMPO CON EL VALOR INDICADO.
127500*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
127600         MOVE 1 TO WKS-FORMA-POS
127700     END-IF
127800     IF WKS-FORMA-CONT < 5
127900*--> SUMA UNA UNIDAD AL TOTAL QUE SE REPORTA AL CIERRE.
128000         ADD 1 TO WKS-FORMA-CONT
128100     END-IF
128200*--> CLUB CONSULTADO JUGO DE LOCAL: EL RESULTADO SE LEE TAL
128300*--> CUAL VIENE EN EL ARCHIVO.
128400     IF WKS-FX-HOME-CODE (WKS-IX-FIX) = TM-P-CODE-EQUIPO
128500*--> RESUELVE SEGUN EL VALOR VIGENTE DE LA CONDICION.
128600         EVALUATE WKS-FX-HOME-RSLT (WKS-IX-FIX)
128700             WHEN 'W' MOVE 3 TO WKS-FORMA-BUFFER (WKS-FORMA-POS)
128800             WHEN 'D' MOVE 2 TO WKS-FORMA-BUFFER (WKS-FORMA-POS)
128900             WHEN 'L' MOVE 1 TO WKS-FORMA-BUFFER (WKS-FORMA-POS)
129000         END-EVALUATE
129100*--> CLUB CONSULTADO JUGO DE VISITANTE: EL RESULTADO DEL LOCAL
129200*--> SE INVIERTE (VICTORIA DEL LOCAL ES DERROTA DEL VISITANTE).
129300     ELSE
129400*--> RESUELVE SEGUN EL VALOR VIGENTE DE LA CONDICION.
129500         EVALUATE WKS-FX-HOME-RSLT (WKS-IX-FIX)
129600             WHEN 'W' MOVE 1 TO WKS-FORMA-BUFFER (WKS-FORMA-POS)
129700             WHEN 'D' MOVE 2 TO WKS-FORMA-BUFFER (WKS-FORMA-POS)
129800             WHEN 'L' MOVE 3 TO WKS-FORMA-BUFFER (WKS-FORMA-POS)
129900         END-EVALUATE
130000     END-IF.
130100******************************************************************
130200*    RUTINA DE BUSQUEDA DE EQUIPO POR CODIGO EN LA TABLA EN     *
130300*    MEMORIA (BARRIDO SECUENCIAL, SIN INDEXED BY NI SEARCH).    *
130400******************************************************************
130500*--> BARRIDO SECUENCIAL SIMPLE; LA TABLA ES PEQUENA (20 CLUBES
130600*--> A LO SUMO) Y NO JUSTIFICA UN SEARCH CON INDEXED BY.
130700 2900-BUSCA-EQUIPO SECTION.
130800*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
130900*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
131000     MOVE 'N' TO BEQ-ENCONTRADO
131100*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
131200     MOVE ZERO TO BEQ-IX-RESULTADO
131300*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
131400*--> EVITA QUE EL PARRAFO SIGUIENTE TOQUE EL CAMPO ORIGINAL.
131500     MOVE ZERO TO WKS-IX-EQU
131600*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
131700     PERFORM 2910-COMPARA-UN-EQUIPO
131800         UNTIL WKS-IX-EQU >= WKS-TOT-EQUIPOS
131900            OR BEQ-SI-ENCONTRADO.
132000 2900-BUSCA-EQUIPO-E. EXIT.
132100*
132200*--> COMPARA UNA CASILLA CONTRA EL CODIGO BUSCADO Y DETIENE EL
132300*--> BARRIDO EN CUANTO HAY COINCIDENCIA.
132400 2910-COMPARA-UN-EQUIPO.
132500*--> ACUMULA EN EL CONTADOR DE CONTROL DE LA CORRIDA.
132600*--> ESTE TOTAL SE DESPLIEGA EN LA TERMINACION DEL PROGRAMA.
132700     ADD 1 TO WKS-IX-EQU
132800*--> VALIDA LA CONDICION ANTES DE CONTINUAR EL FLUJO.
132900     IF WKS-EQ-CODE (WKS-IX-EQU) = BEQ-CODE-BUSCADO
133000*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
133100*--> AMBOS CAMPOS QUEDAN SINCRONIZADOS EN ESTE MOMENTO.
133200         MOVE 'S' TO BEQ-ENCONTRADO
133300*--> FIJA EL CAMPO CON EL VALOR INDICADO.
133400         MOVE WKS-IX-EQU TO BEQ-IX-RESULTADO
133500     END-IF.
133600******************************************************************
133700*    ETAPA DE CIERRE: ESCRIBE EL REGISTRO PUENTE DE TOTALES DE  *
133800*    CONTROL Y CIERRA TODOS LOS ARCHIVOS DE LA CORRIDA.         *
133900******************************************************************
134000*--> 08/04/1997 MFLG - SE AGREGA EL ARCHIVO PUENTE CTLOUT PARA
134100*--> ALIMENTAR LOS TOTALES DE CONTROL DE FLTR1B01.
134200*--> ARMA Y ESCRIBE EL UNICO REGISTRO DE CTLOUT CON LOS
134300*--> TOTALES DE CONTROL DE LA CORRIDA Y LOS REPITE POR CONSOLA
134400*--> PARA LA BITACORA DEL OPERADOR.
134500 9000-TERMINACION SECTION.
134600*--> JORNADA DE LA CORRIDA, LLAVE DEL REGISTRO PUENTE.
134700     MOVE WKS-JORN-GW            TO FL-CT-GAMEWEEK
134800*--> FIJA EL CAMPO CON EL VALOR INDICADO.
134900*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
135000     MOVE WKS-TOT-JUG-LEIDOS     TO FL-CT-JUG-LEIDOS
135100*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
135200     MOVE WKS-TOT-JUG-PREDICHOS  TO FL-CT-JUG-PREDICHOS
135300*--> FIJA EL CAMPO CON EL VALOR INDICADO.
135400*--> VALOR CONSTANTE, NO DEPENDE DE OTRO CAMPO DEL PROGRAMA.
135500     MOVE WKS-TOT-FIXT-ANOTADOS  TO FL-CT-FIXT-ANOTADOS
135600*--> COPIA EL VALOR AL CAMPO DE TRABAJO CORRESPONDIENTE.
135700     MOVE WKS-TOT-JUG-EN-CERO    TO FL-CT-JUG-EN-CERO
135800*--> UN SOLO REGISTRO PUENTE POR CORRIDA; SI FALLA LA ESCRITURA
135900*--> SOLO SE AVISA, PORQUE YA NO HAY NADA MAS QUE CERRAR.
136000     WRITE FL-CTRL-REC
136100     IF FS-CTLOUT NOT = '00'
136200*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
136300*--> EL OPERADOR REVISA ESTA BITACORA AL CIERRE DEL JOB.
136400         DISPLAY 'FLPR1B01 - ERROR ESCRIBIENDO CTLOUT'
136500     END-IF
136600*--> LOS CUATRO TOTALES SE REPITEN POR CONSOLA EN EL MISMO
136700*--> ORDEN EN QUE QUEDARON EN EL REGISTRO CTLOUT.
136800     MOVE WKS-TOT-JUG-LEIDOS TO WKS-MASCARA
136900*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
137000     DISPLAY 'FLPR1B01 - JUGADORES LEIDOS     ' WKS-MASCARA
137100*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
137200*--> EL CAMPO FUENTE NO SE ALTERA EN ESTE PASO.
137300     MOVE WKS-TOT-JUG-PREDICHOS TO WKS-MASCARA
137400*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
137500     DISPLAY 'FLPR1B01 - JUGADORES PREDICHOS  ' WKS-MASCARA
137600*--> FIJA EL CAMPO CON EL VALOR INDICADO.
137700*--> EL CAMPO QUEDA EN ESTE VALOR HASTA EL PROXIMO CICLO.
137800     MOVE WKS-TOT-FIXT-ANOTADOS TO WKS-MASCARA
137900*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
138000     DISPLAY 'FLPR1B01 - FIXTURES ANOTADOS    ' WKS-MASCARA
138100*--> TRASLADA EL CAMPO A SU DESTINO EN EL AREA DE TRABAJO.
138200*--> EL DESTINO QUEDA LISTO PARA SU USO POSTERIOR.
138300     MOVE WKS-TOT-JUG-EN-CERO TO WKS-MASCARA
138400*--> MENSAJE DE CONSOLA PARA LA BITACORA DEL OPERADOR.
138500     DISPLAY 'FLPR1B01 - JUGADORES EN CERO    ' WKS-MASCARA
138600*--> INVOCA EL PARRAFO QUE RESUELVE ESTE PASO DEL PROCESO.
138700*--> AL RETORNAR, SIGUE EL FLUJO NORMAL DE ESTA SECCION.
138800     PERFORM 1195-CIERRA-ARCHIVOS.
138900 9000-TERMINACION-E. EXIT.
