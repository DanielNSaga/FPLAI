000100******************************************************************
000200*                                                                *
000300*    C O P Y   F L P L A Y 1                                     *
000400*    MAESTRO DE JUGADORES DE LA LIGA FANTASY (FLPR1B01/FLTR1B01) *
000500*                                                                *
000600******************************************************************
000700 01  FL-PLAYER-REC.
000800     05  FL-PL-ID                    PIC 9(06).
000900     05  FL-PL-FIRST-NAME            PIC X(15).
001000     05  FL-PL-LAST-NAME             PIC X(15).
001100     05  FL-PL-ELEM-TYPE             PIC 9(01).
001200         88  FL-PL-ES-PORTERO                    VALUE 1.
001300         88  FL-PL-ES-DEFENSA                    VALUE 2.
001400         88  FL-PL-ES-MEDIO                      VALUE 3.
001500         88  FL-PL-ES-DELANTERO                  VALUE 4.
001600     05  FL-PL-TEAM-CODE             PIC 9(04).
001700     05  FL-PL-TOT-POINTS            PIC S9(04).
001800     05  FL-PL-BONUS                 PIC S9(03).
001900     05  FL-PL-MINUTES               PIC 9(05).
002000     05  FL-PL-BPS                   PIC S9(05).
002100     05  FL-PL-SAVES                 PIC 9(03).
002200     05  FL-PL-GOALS-CONCEDED        PIC 9(03).
002300     05  FL-PL-PEN-SAVED             PIC 9(02).
002400     05  FL-PL-CLEAN-SHEETS          PIC 9(02).
002500     05  FL-PL-GOALS-SCORED          PIC 9(02).
002600     05  FL-PL-ASSISTS               PIC 9(02).
002700*--> CAMPOS QUE EL FEED ORIGINAL PUEDE TRAER EN BLANCO O CON
002800*--> CARACTERES NO NUMERICOS; SE GUARDA LA VISTA ALFABETICA Y
002900*--> LA VISTA NUMERICA REDEFINIDA PARA LA PRUEBA DE CLASE.
003000     05  FL-PL-CREATIVITY-A          PIC X(07).
003100     05  FL-PL-CREATIVITY REDEFINES
003200         FL-PL-CREATIVITY-A          PIC 9(05)V9.
003300     05  FL-PL-ICT-INDEX-A           PIC X(06).
003400     05  FL-PL-ICT-INDEX REDEFINES
003500         FL-PL-ICT-INDEX-A           PIC 9(04)V9.
003600     05  FL-PL-THREAT-A              PIC X(07).
003700     05  FL-PL-THREAT REDEFINES
003800         FL-PL-THREAT-A              PIC 9(05)V9.
003900     05  FL-PL-INFLUENCE-A           PIC X(07).
004000     05  FL-PL-INFLUENCE REDEFINES
004100         FL-PL-INFLUENCE-A           PIC 9(05)V9.
004200*--> PUEDE LLEGAR CON UN '%' DE COLA EN EL FEED ORIGINAL.
004300     05  FL-PL-SELECTED-PCT-A        PIC X(05).
004400     05  FL-PL-SELECTED-PCT REDEFINES
004500         FL-PL-SELECTED-PCT-A        PIC 9(03)V9.
004600     05  FL-PL-TRANSFERS-IN          PIC 9(08).
004700     05  FL-PL-TRANSFERS-OUT         PIC 9(08).
004800     05  FL-PL-NOW-COST              PIC 9(03)V9.
004900     05  FL-PL-CHANCE-THIS           PIC 9(03).
005000     05  FL-PL-CHANCE-NEXT           PIC 9(03).
005100     05  FL-PL-PREDICTION            PIC S9(03)V99.
005200     05  FILLER                      PIC X(10).
