000100******************************************************************
000200*                                                                *
000300*    C O P Y   F L C T R L 1                                     *
000400*    REGISTRO PUENTE DE TOTALES DE CONTROL ENTRE FLPR1B01 Y      *
000500*    FLTR1B01 (LA CORRIDA DE PREDICCION ALIMENTA EL REPORTE      *
000600*    DE OPTIMIZACION DE LA SIGUIENTE ETAPA DEL JOB)              *
000700*                                                                *
000800******************************************************************
000900 01  FL-CTRL-REC.
001000     05  FL-CT-GAMEWEEK              PIC 9(02).
001100     05  FL-CT-JUG-LEIDOS            PIC 9(07).
001200     05  FL-CT-JUG-PREDICHOS         PIC 9(07).
001300     05  FL-CT-FIXT-ANOTADOS         PIC 9(07).
001400     05  FL-CT-JUG-EN-CERO           PIC 9(07).
001500     05  FILLER                      PIC X(10).
