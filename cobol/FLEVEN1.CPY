000100******************************************************************
000200*                                                                *
000300*    C O P Y   F L E V E N 1                                     *
000400*    JORNADA ACTUAL DE LA TEMPORADA (FLPR1B01)                   *
000500*                                                                *
000600******************************************************************
000700 01  FL-EVENT-REC.
000800     05  FL-EV-ID                    PIC X(06).
000900     05  FL-EV-SEASON                PIC X(07).
001000     05  FL-EV-GAMEWEEK              PIC 9(02).
001100     05  FL-EV-TOT-PLAYERS           PIC 9(09).
001200     05  FILLER                      PIC X(06).
