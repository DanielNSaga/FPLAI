000100******************************************************************
000200*                                                                *
000300*    C O P Y   F L T E A M 1                                     *
000400*    MAESTRO DE EQUIPOS DE LA LIGA (FLPR1B01/FLTR1B01)           *
000500*                                                                *
000600******************************************************************
000700 01  FL-TEAM-REC.
000800     05  FL-TM-CODE                  PIC 9(04).
000900     05  FL-TM-NAME                  PIC X(20).
001000     05  FL-TM-SHORT-NAME            PIC X(05).
001100     05  FL-TM-HOME-STRENGTH         PIC 9(04).
001200     05  FL-TM-AWAY-STRENGTH         PIC 9(04).
001300     05  FILLER                      PIC X(05).
