000100******************************************************************
000200*                                                                *
000300*    C O P Y   F L F I X T 1                                     *
000400*    MAESTRO DE PARTIDOS DE LA TEMPORADA (FLPR1B01)              *
000500*    ORDENADO EN EL ARCHIVO POR FX-GW ASCENDENTE                 *
000600*                                                                *
000700******************************************************************
000800 01  FL-FIXTURE-REC.
000900     05  FL-FX-ID                    PIC X(10).
001000     05  FL-FX-GW                    PIC 9(02).
001100     05  FL-FX-HOME-CODE             PIC 9(04).
001200     05  FL-FX-AWAY-CODE             PIC 9(04).
001300     05  FL-FX-DONE                  PIC X(01).
001400         88  FL-FX-JUGADO                        VALUE 'Y'.
001500         88  FL-FX-PENDIENTE                     VALUE 'N'.
001600     05  FL-FX-HOME-RESULT           PIC X(01).
001700         88  FL-FX-LOCAL-GANA                    VALUE 'W'.
001800         88  FL-FX-EMPATE                        VALUE 'D'.
001900         88  FL-FX-LOCAL-PIERDE                  VALUE 'L'.
002000     05  FILLER                      PIC X(04).
